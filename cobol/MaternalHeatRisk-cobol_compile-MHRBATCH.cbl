000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MHRBATCH.
000300 AUTHOR. KAY PATEL.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/01/24.
000600 DATE-COMPILED. 03/01/24.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS THE NIGHTLY MATERNAL HEALTH HEAT-
001300*          RISK NOTIFICATION BATCH FOR THE CLINIC NETWORK.
001400*
001500*          IT READS THE EXPECTANT-PATIENT FEED ONE RECORD AT A
001600*          TIME, LOOKS UP THE LOCAL WEATHER OBSERVATION FOR THE
001700*          PATIENT'S ZIP CODE, SCORES A COMPOSITE RISK LEVEL
001800*          AGAINST AGE, TRIMESTER, WEATHER, CONDITIONS AND
001900*          MEDICATIONS, AND ROUTES A NOTIFICATION TO THE PATIENT
002000*          AND - FOR HIGH RISK PATIENTS - TO THE NEAREST
002100*          QUALIFYING HOSPITAL.
002200*
002300*          A SUMMARY REPORT WITH CONTROL TOTALS BY RISK LEVEL IS
002400*          PRINTED AT END OF RUN.
002500*
002600******************************************************************
002700* CHANGE LOG
002800* KP 03/01/24  ORIGINAL PROGRAM - FIRST CUT READS PATIENTS AND
002900*              WRITES ASSESSMENT RECORDS ONLY, NO NOTIFICATIONS.
003000* KP 03/08/24  ADDED 050-LOAD-FACILITY-TABLE AND 060-LOAD-
003100*              WEATHER-TABLE - BOTH FEEDS ARE SMALL ENOUGH TO
003200*              HOLD IN CORE FOR THE WHOLE RUN, SAME AS THE OLD
003300*              EQUIPMENT TABLE IN PATSRCH.
003400* KP 03/15/24  WIRED IN CALLS TO RISKCALC AND HEATIDX - SCORING
003500*              LOGIC MOVED OUT TO ITS OWN SUBROUTINES SO QA
003600*              COULD TEST THE MATH WITHOUT RUNNING THE WHOLE JOB.
003700* RD 03/29/24  ADDED 600-NOTIFY-ROUTE AND THE 610/620/630 LEVEL
003800*              PARAGRAPHS - NOTIFICATIONS WERE BEING SCORED BUT
003900*              NEVER ACTUALLY WRITTEN.
004000* RD 04/05/24  ADDED CALL TO SALUTXT FOR THE PATIENT MESSAGE TEXT
004100*              - HAD BEEN HARD-CODING "DEAR PATIENT" FOR EVERY
004200*              NOTIFICATION, CLINIC OPERATIONS ASKED FOR THE
004300*              PATIENT'S OWN FIRST NAME.
004400* TW 04/19/24  ADDED THE FULL SET OF FIELD EDITS UNDER 300-
004500*              VALIDATE-PATIENT - ONLY THE NAME AND AGE CHECKS
004600*              EXISTED BEFORE, BAD ZIP CODES WERE GETTING
004700*              THROUGH TO THE WEATHER LOOKUP AND BLOWING UP.
004800* TW 05/10/24  ADDED THE SUMMARY REPORT (700/900 PARAGRAPHS) AND
004900*              THE FINAL TOTALS BLOCK WITH PERCENTAGES.
005000* KP 06/02/24  Y2K REMEDIATION PASS - WS-RUN-DATE WIDENED FROM A
005100*              2-DIGIT YEAR TO A 4-DIGIT YEAR ON THE REPORT
005200*              HEADING SO THE DATE DOESN'T ROLL OVER IN 2000.
005300* RD 07/18/24  FIXED 330-EDIT-WEEKS - A WEEKS-PREGNANT OF ZERO
005400*              WAS BEING REJECTED AS "INVALID WEEKS PREGNANT"
005500*              INSTEAD OF BEING TREATED AS UNKNOWN.
005600* KP 08/14/24  ADDED THE PARA-NAME TRACE MOVES AND THE EMPTY-FILE
005700*              ABEND CHECK IN 000-HOUSEKEEPING - MHRBATCH WAS THE
005800*              ONLY JOB IN THE SUITE NOT DOING THIS AND SUPPORT
005900*              COULDN'T TELL WHERE A BAD RUN DIED FROM THE DUMP.
006000* AM 08/22/24  350-EDIT-ICD10 NOW TESTS THE DECLARED ALPHA-UPPER
006100*              CLASS INSTEAD OF THE BUILT-IN ALPHABETIC-UPPER.
006200*              ALSO FIXED 340-EDIT-ZIP - IT WAS SKIPPING THE
006300*              FORMAT CHECK ENTIRELY WHEN THE ZIP CAME IN BLANK.
006400* KP 08/10/24  350-EDIT-ICD10 WAS ONLY CHECKING THE FIRST MINOR
006500*              DIGIT - A CODE LIKE O24.4X WOULD PASS.  NOW
006600*              CHECKS BOTH MINOR DIGITS AND REQUIRES THE REST
006700*              OF THE FIELD BLANK, SAME AS 340-EDIT-ZIP'S
006800*              TWO-PART CHECK BELOW.  ALSO REWORDED THE
006900*              ASSESSMENT-RECORD LAYOUT NOTE SO IT EXPLAINS OUR
007000*              OWN FIELD WIDTH INSTEAD OF READING LIKE IT WAS
007100*              QUOTING SOMEBODY ELSE'S DOCUMENT.
007200******************************************************************
007300
007400         INPUT FILE    -  PATIENT FEED    - DDS0001.MHRPAT
007500         INPUT FILE    -  WEATHER FEED     - DDS0001.MHRWTH
007600         INPUT FILE    -  FACILITY FEED     - DDS0001.MHRFAC
007700         OUTPUT FILE   -  ASSESSMENTS       - DDS0001.MHRASM
007800         OUTPUT FILE   -  NOTIFICATIONS     - DDS0001.MHRNOT
007900         OUTPUT FILE   -  ERROR LISTING     - DDS0001.MHRERR
008000         OUTPUT FILE   -  SUMMARY REPORT    - DDS0001.MHRRPT
008100         DUMP FILE     -  SYSOUT
008200
008300******************************************************************
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER. IBM-390.
008700 OBJECT-COMPUTER. IBM-390.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     CLASS DIGIT-CHARS IS "0" THRU "9"
009100     CLASS ALPHA-UPPER IS "A" THRU "Z".
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT SYSOUT
009600     ASSIGN TO UT-S-SYSOUT
009700       ORGANIZATION IS SEQUENTIAL.
009800
009900     SELECT PATIENT-FILE
010000     ASSIGN TO UT-S-MHRPAT
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS OFCODE.
010300
010400     SELECT WEATHER-FILE
010500     ASSIGN TO UT-S-MHRWTH
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS OFCODE.
010800
010900     SELECT FACILITY-FILE
011000     ASSIGN TO UT-S-MHRFAC
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS OFCODE.
011300
011400     SELECT ASSESSMENT-FILE
011500     ASSIGN TO UT-S-MHRASM
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS OFCODE.
011800
011900     SELECT NOTIFICATION-FILE
012000     ASSIGN TO UT-S-MHRNOT
012100       ACCESS MODE IS SEQUENTIAL
012200       FILE STATUS IS OFCODE.
012300
012400     SELECT ERROR-FILE
012500     ASSIGN TO UT-S-MHRERR
012600       ORGANIZATION IS LINE SEQUENTIAL
012700       FILE STATUS IS OFCODE.
012800
012900     SELECT REPORT-FILE
013000     ASSIGN TO UT-S-MHRRPT
013100       ORGANIZATION IS LINE SEQUENTIAL
013200       FILE STATUS IS OFCODE.
013300
013400 DATA DIVISION.
013500 FILE SECTION.
013600 FD  SYSOUT
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 130 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS SYSOUT-REC.
014200 01  SYSOUT-REC  PIC X(130).
014300
014400****** ONE RECORD PER EXPECTANT PATIENT - SEE PATHEAT COPYBOOK
014500 FD  PATIENT-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 250 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS PATIENT-FILE-REC.
015100 01  PATIENT-FILE-REC            PIC X(250).
015200
015300****** ONE RECORD PER ZIP CODE SERVICED - SEE WTHROBS COPYBOOK
015400 FD  WEATHER-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 40 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS WEATHER-FILE-REC.
016000 01  WEATHER-FILE-REC            PIC X(40).
016100
016200****** ONE RECORD PER CARE SITE - SEE FACLIST COPYBOOK
016300 FD  FACILITY-FILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 120 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS FACILITY-FILE-REC.
016900 01  FACILITY-FILE-REC           PIC X(120).
017000
017100 FD  ASSESSMENT-FILE
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 80 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS ASSESSMENT-FILE-REC.
017700 01  ASSESSMENT-FILE-REC         PIC X(80).
017800
017900 FD  NOTIFICATION-FILE
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 200 CHARACTERS
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS NOTIFICATION-FILE-REC.
018500 01  NOTIFICATION-FILE-REC       PIC X(200).
018600
018700 FD  ERROR-FILE
018800     RECORD CONTAINS 67 CHARACTERS
018900     DATA RECORD IS ERROR-FILE-REC.
019000 01  ERROR-FILE-REC              PIC X(67).
019100
019200 FD  REPORT-FILE
019300     RECORD CONTAINS 132 CHARACTERS
019400     DATA RECORD IS REPORT-FILE-REC.
019500 01  REPORT-FILE-REC             PIC X(132).
019600
019700 WORKING-STORAGE SECTION.
019800 01  FILE-STATUS-CODES.
019900     05  OFCODE                  PIC X(2).
020000         88 CODE-WRITE    VALUE SPACES.
020100
020200 COPY PATHEAT.
020300** QSAM FILE
020400
020500 COPY WTHROBS.
020600** QSAM FILE
020700
020800 COPY FACLIST.
020900** QSAM FILE
021000
021100******************************************************************
021200* ASSESSMENT-RECORD OUTPUT LAYOUT - AM 06/02/24 NOTE: WHEN THE   *
021300* FIELDS WERE FIRST LAID OUT THEY ONLY ADDED UP TO 79, NOT THE   *
021400* FIXED 80-BYTE ASSESSMENT RECORD OPERATIONS ASKED FOR, SO THE   *
021500* LAST FIELD WAS WIDENED BY ONE BYTE TO MAKE THE GROUP LAND      *
021600* EXACTLY ON THE RECORD BOUNDARY.                                *
021700******************************************************************
021800 01  WS-ASSESSMENT-REC.
021900     05  ASM-PATIENT-ID              PIC 9(06).
022000     05  ASM-RISK-LEVEL              PIC X(06).
022100     05  ASM-RISK-SCORE              PIC 9(02).
022200     05  ASM-HEAT-WAVE               PIC X(01).
022300     05  ASM-AGE-RISK                PIC X(06).
022400     05  ASM-TRI-RISK                PIC X(06).
022500     05  ASM-LOC-RISK                PIC X(06).
022600     05  ASM-COND-RISK               PIC X(06).
022700     05  ASM-MED-RISK                PIC X(06).
022800     05  ASM-HEAT-INDEX              PIC S9(03)V9.
022900     05  FILLER                      PIC X(31).
023000
023100******************************************************************
023200* WS-ASSESSMENT-KEY-VIEW IS THE SAME 80 BYTES SEEN AS JUST THE   *
023300* PATIENT ID AND FINAL RISK LEVEL - 500-ASSESS-RISK COPIES THIS  *
023400* INTO WS-LAST-ASSESSMENT-KEY SO 1000-ABEND-RTN HAS SOMETHING    *
023500* TO SHOW SUPPORT WHEN A RUN DIES PARTWAY THROUGH THE FILE.      *
023600******************************************************************
023700 01  WS-ASSESSMENT-KEY-VIEW REDEFINES WS-ASSESSMENT-REC.
023800     05  AKV-PATIENT-ID              PIC 9(06).
023900     05  AKV-RISK-LEVEL              PIC X(06).
024000     05  FILLER                      PIC X(68).
024100
024200 01  WS-LAST-ASSESSMENT-KEY.
024300     05  LAK-PATIENT-ID              PIC 9(06) VALUE ZERO.
024400     05  LAK-RISK-LEVEL              PIC X(06) VALUE SPACES.
024500
024600 01  WS-NOTIFICATION-REC.
024700     05  NOT-PATIENT-ID              PIC 9(06).
024800     05  NOT-RISK-LEVEL              PIC X(06).
024900     05  NOT-TYPE                    PIC X(12).
025000     05  NOT-FACILITY-ID             PIC 9(06).
025100     05  NOT-PRIORITY                PIC X(08).
025200     05  NOT-STATUS                  PIC X(08).
025300     05  NOT-MESSAGE                 PIC X(140).
025400     05  FILLER                      PIC X(14).
025500
025600 01  WS-ERROR-REC.
025700     05  ERR-PATIENT-ID              PIC 9(06).
025800     05  FILLER                      PIC X(01) VALUE SPACE.
025900     05  ERR-TEXT                    PIC X(60).
026000
026100 01  WS-HDR-REC.
026200     05  FILLER                      PIC X(05) VALUE SPACES.
026300     05  FILLER                      PIC X(41) VALUE
026400         "MATERNAL HEALTH RISK NOTIFICATION BATCH".
026500     05  FILLER                      PIC X(10) VALUE SPACES.
026600     05  FILLER                      PIC X(9) VALUE "RUN DATE:".
026700     05  HDR-RUN-DATE.
026800         10  HDR-YY                  PIC 9(04).
026900         10  FILLER                  PIC X(01) VALUE "-".
027000         10  HDR-MM                  PIC 9(02).
027100         10  FILLER                  PIC X(01) VALUE "-".
027200         10  HDR-DD                  PIC 9(02).
027300     05  FILLER                      PIC X(49) VALUE SPACES.
027400
027500 01  WS-COLM-HDR-REC.
027600     05  FILLER                      PIC X(08) VALUE "PAT-ID".
027700     05  FILLER                      PIC X(32) VALUE
027800         "PATIENT NAME".
027900     05  FILLER                      PIC X(08) VALUE "RISK".
028000     05  FILLER                      PIC X(08) VALUE "SCORE".
028100     05  FILLER                      PIC X(08) VALUE "HEAT".
028200     05  FILLER                      PIC X(60) VALUE
028300         "NOTIFICATION TYPE".
028400
028500 01  WS-DETAIL-LINE.
028600     05  DTL-PATIENT-ID              PIC 9(06).
028700     05  FILLER                      PIC X(02) VALUE SPACES.
028800     05  DTL-PATIENT-NAME            PIC X(30).
028900     05  FILLER                      PIC X(02) VALUE SPACES.
029000     05  DTL-RISK-LEVEL              PIC X(06).
029100     05  FILLER                      PIC X(02) VALUE SPACES.
029200     05  DTL-RISK-SCORE              PIC Z9.
029300     05  FILLER                      PIC X(04) VALUE SPACES.
029400     05  DTL-HEAT-WAVE               PIC X(01).
029500     05  FILLER                      PIC X(04) VALUE SPACES.
029600     05  DTL-NOTIFY-TYPE             PIC X(12).
029700     05  FILLER                      PIC X(61) VALUE SPACES.
029800
029900 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
030000
030100******************************************************************
030200* FINAL TOTALS BLOCK - ONE PRINT LINE PER GROUP OF NUMBERS, SEE  *
030300* 900-PRINT-TOTALS.  REDEFINES A GENERIC 132-BYTE PRINT AREA SO  *
030400* ALL THE TOTALS LINES SHARE ONE WORKING STORAGE FOOTPRINT.      *
030500******************************************************************
030600 01  WS-TOTALS-LINE.
030700     05  TOT-LABEL                   PIC X(30).
030800     05  FILLER                      PIC X(02) VALUE SPACES.
030900     05  TOT-COUNT                   PIC ZZZ,ZZ9.
031000     05  FILLER                      PIC X(02) VALUE SPACES.
031100     05  TOT-PERCENT                 PIC ZZ9.
031200     05  FILLER                      PIC X(01) VALUE "%".
031300     05  FILLER                      PIC X(88) VALUE SPACES.
031400 01  WS-TOTALS-LINE-NOPCT REDEFINES WS-TOTALS-LINE.
031500     05  TNP-LABEL                   PIC X(30).
031600     05  FILLER                      PIC X(02).
031700     05  TNP-COUNT                   PIC ZZZ,ZZ9.
031800     05  FILLER                      PIC X(95).
031900
032000 77  WS-RUN-DATE                     PIC 9(08).
032100 01  WS-DATE-YYMMDD                  PIC 9(06).
032200 01  WS-DATE-YYMMDD-PARTS REDEFINES WS-DATE-YYMMDD.
032300     05  WS-DATE-YY                  PIC 9(02).
032400     05  WS-DATE-MM                  PIC 9(02).
032500     05  WS-DATE-DD                  PIC 9(02).
032600 77  WS-CENTURY                      PIC 9(02).
032700
032800 01  WS-COUNTERS.
032900     05  WS-PATIENTS-READ            PIC 9(07) COMP.
033000     05  WS-PATIENTS-REJECTED        PIC 9(07) COMP.
033100     05  WS-PATIENTS-ASSESSED        PIC 9(07) COMP.
033200     05  WS-LOW-COUNT                PIC 9(07) COMP.
033300     05  WS-MEDIUM-COUNT             PIC 9(07) COMP.
033400     05  WS-HIGH-COUNT                PIC 9(07) COMP.
033500     05  WS-HEAT-WAVE-COUNT          PIC 9(07) COMP.
033600     05  WS-DOCTOR-CALL-COUNT        PIC 9(07) COMP.
033700     05  WS-ENHANCED-COUNT           PIC 9(07) COMP.
033800     05  WS-STANDARD-COUNT           PIC 9(07) COMP.
033900     05  WS-FALLBACK-COUNT           PIC 9(07) COMP.
034000     05  WS-LINES-ON-PAGE            PIC 9(03) COMP.
034100     05  WS-DIGIT-COUNT              PIC 9(03) COMP.
034200     05  WS-PCT-WORK                 PIC 9(03) COMP.
034300     05  WS-LEVEL-SUB                PIC 9(01) COMP.
034400
034500 01  WS-WEATHER-WORK.
034600     05  WS-WTH-TEMP-C               PIC S9(03)V9.
034700     05  WS-WTH-HUMIDITY             PIC 9(03).
034800     05  WS-WTH-AVAILABLE-SW         PIC X(01).
034900         88  WTH-WAS-FOUND           VALUE "Y".
035000         88  WTH-NOT-FOUND           VALUE "N".
035100
035200 01  FLAGS-AND-SWITCHES.
035300     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
035400         88 NO-MORE-DATA VALUE "N".
035500     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
035600         88 RECORD-ERROR-FOUND VALUE "Y".
035700         88 VALID-RECORD  VALUE "N".
035800     05  WS-FAC-EOF-SW               PIC X(01) VALUE "N".
035900         88 FAC-AT-EOF VALUE "Y".
036000
036100 COPY ABENDREC.
036200** QSAM FILE
036300
036400******************************************************************
036500* LINKAGE-STYLE WORKING STORAGE PASSED TO THE CALLED SUBROUTINES.*
036600******************************************************************
036700 01  WS-HEATIDX-REC.
036800     05  HX-TEMP-C                   PIC S9(03)V9.
036900     05  HX-HUMIDITY                 PIC 9(03).
037000     05  HX-HEAT-INDEX-C             PIC S9(03)V9.
037100     05  HX-HEAT-WAVE-SW             PIC X(01).
037200     05  HX-LOC-LEVEL                PIC X(06).
037300 01  WS-HEATIDX-RETCD                PIC 9(04) COMP.
037400
037500 01  WS-RISKCALC-REC.
037600     05  RC-PAT-AGE                  PIC 9(02).
037700     05  RC-AGE-GROUP-FLAG           PIC X(01).
037800     05  RC-WEEKS-PREG               PIC 9(02).
037900     05  RC-TRIMESTER                PIC 9(01).
038000     05  RC-PREG-ICD10               PIC X(08).
038100     05  RC-COMORB-ICD10             PIC X(08).
038200     05  RC-MED-1                    PIC X(20).
038300     05  RC-MED-2                    PIC X(20).
038400     05  RC-MED-3                    PIC X(20).
038500     05  RC-HEAT-WAVE-SW             PIC X(01).
038600     05  RC-WEATHER-AVAILABLE-SW     PIC X(01).
038700     05  RC-LOC-LEVEL-IN             PIC X(06).
038800     05  RC-AGE-SCORE                PIC 9(02).
038900     05  RC-AGE-LEVEL                PIC X(06).
039000     05  RC-TRI-SCORE                PIC 9(02).
039100     05  RC-TRI-LEVEL                PIC X(06).
039200     05  RC-LOC-SCORE                PIC 9(02).
039300     05  RC-LOC-LEVEL                PIC X(06).
039400     05  RC-COND-SCORE               PIC 9(02).
039500     05  RC-COND-LEVEL               PIC X(06).
039600     05  RC-MED-SCORE                PIC 9(02).
039700     05  RC-MED-LEVEL                PIC X(06).
039800     05  RC-AGEGRP-SCORE             PIC 9(02).
039900     05  RC-AGEGRP-LEVEL             PIC X(06).
040000     05  RC-COMPOSITE-SCORE          PIC 9(02).
040100     05  RC-FINAL-LEVEL              PIC X(06).
040200     05  RC-RISK-PCT                 PIC 9(03).
040300     05  RC-RECOMMEND-COUNT          PIC 9(02).
040400 01  WS-RISKCALC-RETCD               PIC 9(04) COMP.
040500
040600 01  WS-SALUTXT-REC.
040700     05  SX-PAT-NAME                 PIC X(30).
040800     05  SX-RISK-LEVEL               PIC X(06).
040900     05  SX-HEAT-WAVE-SW             PIC X(01).
041000     05  SX-TEMP-C                   PIC S9(03)V9.
041100     05  SX-MESSAGE                  PIC X(140).
041200 01  WS-SALUTXT-RETCD                PIC 9(04) COMP.
041300
041400 PROCEDURE DIVISION.
041500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041600     PERFORM 100-MAINLINE THRU 100-EXIT
041700             UNTIL NO-MORE-DATA.
041800     PERFORM 999-CLEANUP THRU 999-EXIT.
041900     MOVE +0 TO RETURN-CODE.
042000     GOBACK.
042100
042200 000-HOUSEKEEPING.
042300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042400     DISPLAY "******** BEGIN JOB MHRBATCH ********".
042500     ACCEPT WS-DATE-YYMMDD FROM DATE.
042600*    KP 06/02/24 - Y2K FIX - WINDOW THE 2-DIGIT YEAR FROM THE
042700*    SYSTEM CLOCK OUT TO A 4-DIGIT YEAR FOR THE REPORT HEADING.
042800     IF WS-DATE-YY < 50
042900         MOVE 20 TO WS-CENTURY
043000     ELSE
043100         MOVE 19 TO WS-CENTURY.
043200     COMPUTE WS-RUN-DATE =
043300         (WS-CENTURY * 1000000) + (WS-DATE-YY * 10000) +
043400         (WS-DATE-MM * 100) + WS-DATE-DD
043500     INITIALIZE WS-COUNTERS.
043600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
043700     PERFORM 050-LOAD-FACILITY-TABLE THRU 050-EXIT.
043800     PERFORM 060-LOAD-WEATHER-TABLE THRU 060-EXIT.
043900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
044000     PERFORM 900-READ-PATIENT THRU 900-EXIT.
044100     IF NO-MORE-DATA
044200         MOVE "EMPTY PATIENT FILE" TO ABEND-REASON                081424KP
044300         GO TO 1000-ABEND-RTN.
044400 000-EXIT.
044500     EXIT.
044600
044700******************************************************************
044800* 050-LOAD-FACILITY-TABLE - RD 03/08/24 - REMEMBERS ONLY THE     *
044900* FIRST QUALIFYING HOSPITAL AND FIRST QUALIFYING CLINIC, AS PER  *
045000* CLINIC OPERATIONS - NO GEOLOCATION IS DONE, FILE ORDER WINS.   *
045100******************************************************************
045200 050-LOAD-FACILITY-TABLE.
045300     MOVE "050-LOAD-FACILITY-TABLE" TO PARA-NAME.
045400     MOVE "N" TO WS-FAC-EOF-SW
045500     OPEN INPUT FACILITY-FILE.
045600     PERFORM 055-READ-ONE-FACILITY THRU 055-EXIT
045700         UNTIL FAC-AT-EOF
045800         OR (HOSPITAL-WAS-FOUND AND CLINIC-WAS-FOUND).
045900     CLOSE FACILITY-FILE.
046000 050-EXIT.
046100     EXIT.
046200
046300 055-READ-ONE-FACILITY.
046400     MOVE "055-READ-ONE-FACILITY" TO PARA-NAME.
046500     READ FACILITY-FILE INTO FAC-MASTER-REC
046600         AT END MOVE "Y" TO WS-FAC-EOF-SW
046700         GO TO 055-EXIT
046800     END-READ.
046900     IF FAC-PHONE NOT = SPACES
047000         IF HOSPITAL-NOT-FOUND AND
047100             (FAC-TYPE = "HOSP    " OR FAC-TYPE = "HOSP-EC ")
047200             MOVE "Y" TO WS-HOSPITAL-FOUND-SW
047300             MOVE FAC-ID TO WS-HOSP-ID
047400             MOVE FAC-PHONE TO WS-HOSP-PHONE
047500         END-IF
047600         IF CLINIC-NOT-FOUND AND
047700             (FAC-TYPE = "DTC     " OR FAC-TYPE = "HOSP-EC ")
047800             MOVE "Y" TO WS-CLINIC-FOUND-SW
047900             MOVE FAC-ID TO WS-CLINIC-ID
048000             MOVE FAC-PHONE TO WS-CLINIC-PHONE
048100         END-IF
048200     END-IF.
048300 055-EXIT.
048400     EXIT.
048500
048600******************************************************************
048700* 060-LOAD-WEATHER-TABLE - KP 03/08/24 - ONE ROW PER ZIP, LOADED *
048800* ONCE, SEARCHED LATER BY 400-LOOKUP-WEATHER.  SAME IDEA AS THE  *
048900* OLD EQUIPMENT TABLE LOAD IN PATSRCH.                           *
049000******************************************************************
049100 060-LOAD-WEATHER-TABLE.
049200     MOVE "060-LOAD-WEATHER-TABLE" TO PARA-NAME.
049300     MOVE ZERO TO WTH-TABLE-COUNT
049400     OPEN INPUT WEATHER-FILE
049500     MOVE "Y" TO OFCODE
049600     PERFORM 065-READ-ONE-WEATHER-REC THRU 065-EXIT
049700         UNTIL OFCODE = "AT"
049800     CLOSE WEATHER-FILE.
049900 060-EXIT.
050000     EXIT.
050100
050200 065-READ-ONE-WEATHER-REC.
050300     MOVE "065-READ-ONE-WEATHER-REC" TO PARA-NAME.
050400     READ WEATHER-FILE INTO WTH-DAILY-REC
050500         AT END MOVE "AT" TO OFCODE
050600         GO TO 065-EXIT
050700     END-READ.
050800     ADD 1 TO WTH-TABLE-COUNT
050900     SET WTH-TBL-IDX TO WTH-TABLE-COUNT
051000     MOVE WTH-ZIP TO WTH-TBL-ZIP (WTH-TBL-IDX)
051100     MOVE WTH-TEMP-C TO WTH-TBL-TEMP-C (WTH-TBL-IDX)
051200     MOVE WTH-HUMIDITY TO WTH-TBL-HUMIDITY (WTH-TBL-IDX)
051300     MOVE WTH-PRESSURE TO WTH-TBL-PRESSURE (WTH-TBL-IDX).
051400 065-EXIT.
051500     EXIT.
051600
051700 100-MAINLINE.
051800     MOVE "100-MAINLINE" TO PARA-NAME.
051900     PERFORM 300-VALIDATE-PATIENT THRU 300-EXIT.
052000     IF RECORD-ERROR-FOUND
052100         ADD 1 TO WS-PATIENTS-REJECTED
052200     ELSE
052300         PERFORM 400-LOOKUP-WEATHER THRU 400-EXIT
052400         PERFORM 500-ASSESS-RISK THRU 500-EXIT
052500         PERFORM 600-NOTIFY-ROUTE THRU 600-EXIT
052600         PERFORM 700-WRITE-DETAIL-LINE THRU 700-WDL-EXIT
052700         ADD 1 TO WS-PATIENTS-ASSESSED.
052800     PERFORM 900-READ-PATIENT THRU 900-EXIT.
052900 100-EXIT.
053000     EXIT.
053100
053200******************************************************************
053300* 300-VALIDATE-PATIENT - TW 04/19/24 - ONE ERROR LINE PER FAILED *
053400* EDIT.  A RECORD MAY FAIL MORE THAN ONE EDIT - EVERY FAILURE IS *
053500* WRITTEN, THE RECORD IS STILL ONLY COUNTED AS REJECTED ONCE.    *
053600******************************************************************
053700 300-VALIDATE-PATIENT.
053800     MOVE "300-VALIDATE-PATIENT" TO PARA-NAME.
053900     MOVE "N" TO ERROR-FOUND-SW
054000     PERFORM 310-EDIT-NAME THRU 310-EXIT
054100     PERFORM 320-EDIT-AGE THRU 320-EXIT
054200     PERFORM 330-EDIT-WEEKS THRU 330-EXIT
054300     PERFORM 340-EDIT-ZIP THRU 340-EXIT
054400     PERFORM 350-EDIT-ICD10 THRU 350-EXIT
054500     PERFORM 360-EDIT-PHONE THRU 360-EXIT.
054600 300-EXIT.
054700     EXIT.
054800
054900 310-EDIT-NAME.
055000     MOVE "310-EDIT-NAME" TO PARA-NAME.
055100     IF PAT-NAME = SPACES
055200         MOVE "MISSING REQUIRED FIELD: NAME" TO ERR-TEXT
055300         PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT.
055400 310-EXIT.
055500     EXIT.
055600
055700 320-EDIT-AGE.
055800     MOVE "320-EDIT-AGE" TO PARA-NAME.
055900     IF PAT-AGE < 15 OR PAT-AGE > 50
056000         MOVE "AGE MUST BE BETWEEN 15 AND 50" TO ERR-TEXT
056100         PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT.
056200 320-EXIT.
056300     EXIT.
056400
056500 330-EDIT-WEEKS.
056600     MOVE "330-EDIT-WEEKS" TO PARA-NAME.
056700*    RD 07/18/24 - ZERO MEANS UNKNOWN, NOT AN ERROR.
056800     IF PAT-WEEKS-PREG NOT = ZERO
056900         IF PAT-WEEKS-PREG < 1 OR PAT-WEEKS-PREG > 42
057000             MOVE "INVALID WEEKS PREGNANT" TO ERR-TEXT
057100             PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT.
057200 330-EXIT.
057300     EXIT.
057400
057500*    AM 08/22/24 - DROPPED THE "ZIP BLANK = SKIP" GATE THIS
057600*    PARAGRAPH USED TO HAVE.  UNLIKE WEEKS-PREGNANT, ICD10 AND
057700*    PHONE, THE ZIP RULE HAS NO "PRESENT BUT" WORDING - A BLANK
057800*    ZIP DOES NOT MATCH THE REQUIRED 5-DIGIT PATTERN EITHER, SO
057900*    IT IS NOW EDITED THE SAME AS ANY OTHER ZIP VALUE.
058000 340-EDIT-ZIP.
058100     MOVE "340-EDIT-ZIP" TO PARA-NAME.
058200     MOVE "Y" TO WS-WTH-AVAILABLE-SW
058300     IF PAT-ZIP-5 NOT NUMERIC
058400         MOVE "INVALID ZIP CODE FORMAT" TO ERR-TEXT
058500         PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT
058600     ELSE IF PAT-ZIP-DASH = SPACE AND PAT-ZIP-4 = SPACES
058700         CONTINUE
058800     ELSE IF PAT-ZIP-DASH = "-" AND PAT-ZIP-4 NUMERIC
058900         CONTINUE
059000     ELSE
059100         MOVE "INVALID ZIP CODE FORMAT" TO ERR-TEXT
059200         PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT
059300     END-IF.
059400 340-EXIT.
059500     EXIT.
059600
059700******************************************************************
059800* 350-EDIT-ICD10 - A VALID CODE IS ONE UPPERCASE LETTER, TWO     *
059900* DIGITS, AND OPTIONALLY A PERIOD PLUS ONE OR TWO MORE DIGITS.   *
060000* CHECKED FOR BOTH THE PREGNANCY CODE AND THE COMORBIDITY CODE.  *
060100* KP 08/10/24  THE MINOR-DIGIT CHECK WAS ONLY LOOKING AT THE     *
060200*              FIRST BYTE OF PAT-xxx-ICD-MINOR, SO A CODE LIKE   *
060300*              "O24.4X  " OR "O24.4 3 " SLIPPED THROUGH AS       *
060400*              VALID - NOW TESTS BOTH THE ONE-DIGIT AND          *
060500*              TWO-DIGIT MINOR SHAPES AND REQUIRES THE REST OF   *
060600*              THE FIELD TO BE BLANK, THE SAME WAY 340-EDIT-ZIP  *
060700*              CHECKS THE 5 AND 5+4 ZIP SHAPES.                  *
060800******************************************************************
060900 350-EDIT-ICD10.
061000     MOVE "350-EDIT-ICD10" TO PARA-NAME.
061100     IF PAT-PREG-ICD10 NOT = SPACES
061200         IF PAT-PREG-ICD-LETTER NOT ALPHA-UPPER OR                082224AM
061300             PAT-PREG-ICD-MAJOR NOT NUMERIC
061400             MOVE "INVALID ICD10 CODE" TO ERR-TEXT
061500             PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT
061600         ELSE IF PAT-PREG-ICD-DOT = SPACE AND                     081024KP
061700             PAT-PREG-ICD-MINOR = SPACES
061800             CONTINUE
061900         ELSE IF PAT-PREG-ICD-DOT = "." AND                       081024KP
062000             PAT-PREG-ICD-MINOR (1:1) NUMERIC AND
062100             PAT-PREG-ICD-MINOR (2:3) = SPACES
062200             CONTINUE
062300         ELSE IF PAT-PREG-ICD-DOT = "." AND                       081024KP
062400             PAT-PREG-ICD-MINOR (1:2) NUMERIC AND
062500             PAT-PREG-ICD-MINOR (3:2) = SPACES
062600             CONTINUE
062700         ELSE
062800             MOVE "INVALID ICD10 CODE" TO ERR-TEXT
062900             PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT
063000         END-IF
063100     END-IF.
063200     IF PAT-COMORB-ICD10 NOT = SPACES
063300         IF PAT-COMORB-ICD-LETTER NOT ALPHA-UPPER OR              082224AM
063400             PAT-COMORB-ICD-MAJOR NOT NUMERIC
063500             MOVE "INVALID ICD10 CODE" TO ERR-TEXT
063600             PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT
063700         ELSE IF PAT-COMORB-ICD-DOT = SPACE AND                   081024KP
063800             PAT-COMORB-ICD-MINOR = SPACES
063900             CONTINUE
064000         ELSE IF PAT-COMORB-ICD-DOT = "." AND                     081024KP
064100             PAT-COMORB-ICD-MINOR (1:1) NUMERIC AND
064200             PAT-COMORB-ICD-MINOR (2:3) = SPACES
064300             CONTINUE
064400         ELSE IF PAT-COMORB-ICD-DOT = "." AND                     081024KP
064500             PAT-COMORB-ICD-MINOR (1:2) NUMERIC AND
064600             PAT-COMORB-ICD-MINOR (3:2) = SPACES
064700             CONTINUE
064800         ELSE
064900             MOVE "INVALID ICD10 CODE" TO ERR-TEXT
065000             PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT
065100         END-IF
065200     END-IF.
065300 350-EXIT.
065400     EXIT.
065500
065600 360-EDIT-PHONE.
065700     MOVE "360-EDIT-PHONE" TO PARA-NAME.
065800     IF PAT-PHONE NOT = SPACES
065900         MOVE ZERO TO WS-DIGIT-COUNT
066000         INSPECT PAT-PHONE TALLYING WS-DIGIT-COUNT
066100             FOR ALL DIGIT-CHARS
066200         IF WS-DIGIT-COUNT NOT = 10 AND WS-DIGIT-COUNT NOT = 11
066300             MOVE "INVALID PHONE NUMBER FORMAT" TO ERR-TEXT
066400             PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT
066500         END-IF
066600     END-IF.
066700 360-EXIT.
066800     EXIT.
066900
067000******************************************************************
067100* 400-LOOKUP-WEATHER - SEARCHES THE IN-CORE TABLE BY ZIP.  IF    *
067200* THE PATIENT'S ZIP HAS NO OBSERVATION THE DEFAULT OBSERVATION   *
067300* APPLIES AND THE LOCATION FACTOR IS FORCED TO MEDIUM.           *
067400******************************************************************
067500 400-LOOKUP-WEATHER.
067600     MOVE "400-LOOKUP-WEATHER" TO PARA-NAME.
067700     MOVE "N" TO WS-WTH-AVAILABLE-SW
067800     SET WTH-TBL-IDX TO 1
067900     SEARCH WTH-TABLE-REC
068000         AT END
068100             MOVE 25.0 TO WS-WTH-TEMP-C
068200             MOVE 50 TO WS-WTH-HUMIDITY
068300             MOVE "N" TO WS-WTH-AVAILABLE-SW
068400         WHEN WTH-TBL-ZIP (WTH-TBL-IDX) (1:5) = PAT-ZIP-5
068500             MOVE WTH-TBL-TEMP-C (WTH-TBL-IDX) TO WS-WTH-TEMP-C
068600             MOVE WTH-TBL-HUMIDITY (WTH-TBL-IDX) TO
068700                 WS-WTH-HUMIDITY
068800             MOVE "Y" TO WS-WTH-AVAILABLE-SW
068900     END-SEARCH.
069000 400-EXIT.
069100     EXIT.
069200
069300******************************************************************
069400* 500-ASSESS-RISK - CALLS HEATIDX FOR THE WEATHER EVALUATION,    *
069500* THEN RISKCALC FOR THE COMPOSITE SCORE, THEN WRITES THE         *
069600* ASSESSMENT-RECORD.                                             *
069700******************************************************************
069800 500-ASSESS-RISK.
069900     MOVE "500-ASSESS-RISK" TO PARA-NAME.
070000     IF WTH-WAS-FOUND
070100         MOVE WS-WTH-TEMP-C TO HX-TEMP-C
070200         MOVE WS-WTH-HUMIDITY TO HX-HUMIDITY
070300         CALL "HEATIDX" USING WS-HEATIDX-REC, WS-HEATIDX-RETCD
070400         MOVE "Y" TO RC-WEATHER-AVAILABLE-SW
070500         MOVE HX-HEAT-WAVE-SW TO RC-HEAT-WAVE-SW
070600         MOVE HX-LOC-LEVEL TO RC-LOC-LEVEL-IN
070700     ELSE
070800         MOVE WS-WTH-TEMP-C TO HX-HEAT-INDEX-C
070900         MOVE "N" TO HX-HEAT-WAVE-SW
071000         MOVE "MEDIUM" TO HX-LOC-LEVEL
071100         MOVE "N" TO RC-WEATHER-AVAILABLE-SW
071200         MOVE "N" TO RC-HEAT-WAVE-SW
071300         MOVE "MEDIUM" TO RC-LOC-LEVEL-IN
071400     END-IF.
071500
071600     MOVE PAT-AGE TO RC-PAT-AGE
071700     MOVE PAT-AGE-GROUP-FLAG TO RC-AGE-GROUP-FLAG
071800     MOVE PAT-WEEKS-PREG TO RC-WEEKS-PREG
071900     MOVE PAT-PREG-ICD10 TO RC-PREG-ICD10
072000     MOVE PAT-COMORB-ICD10 TO RC-COMORB-ICD10
072100     MOVE PAT-MED (1) TO RC-MED-1
072200     MOVE PAT-MED (2) TO RC-MED-2
072300     MOVE PAT-MED (3) TO RC-MED-3
072400     CALL "RISKCALC" USING WS-RISKCALC-REC, WS-RISKCALC-RETCD.
072500
072600     MOVE PAT-ID TO ASM-PATIENT-ID
072700     MOVE RC-FINAL-LEVEL TO ASM-RISK-LEVEL
072800     MOVE RC-COMPOSITE-SCORE TO ASM-RISK-SCORE
072900     MOVE RC-HEAT-WAVE-SW TO ASM-HEAT-WAVE
073000     MOVE RC-AGE-LEVEL TO ASM-AGE-RISK
073100     MOVE RC-TRI-LEVEL TO ASM-TRI-RISK
073200     IF WTH-WAS-FOUND
073300         MOVE HX-LOC-LEVEL TO ASM-LOC-RISK
073400         MOVE HX-HEAT-INDEX-C TO ASM-HEAT-INDEX
073500     ELSE
073600         MOVE "MEDIUM" TO ASM-LOC-RISK
073700         MOVE HX-HEAT-INDEX-C TO ASM-HEAT-INDEX
073800     END-IF
073900     MOVE RC-COND-LEVEL TO ASM-COND-RISK
074000     MOVE RC-MED-LEVEL TO ASM-MED-RISK
074100
074200     WRITE ASSESSMENT-FILE-REC FROM WS-ASSESSMENT-REC
074300     MOVE AKV-PATIENT-ID TO LAK-PATIENT-ID                        081424KP
074400     MOVE AKV-RISK-LEVEL TO LAK-RISK-LEVEL
074500
074600     IF RC-HEAT-WAVE-SW = "Y"
074700         ADD 1 TO WS-HEAT-WAVE-COUNT.
074800     IF RC-FINAL-LEVEL = "LOW   "
074900         ADD 1 TO WS-LOW-COUNT
075000     ELSE IF RC-FINAL-LEVEL = "MEDIUM"
075100         ADD 1 TO WS-MEDIUM-COUNT
075200     ELSE
075300         ADD 1 TO WS-HIGH-COUNT.
075400 500-EXIT.
075500     EXIT.
075600
075700******************************************************************
075800* 600-NOTIFY-ROUTE - RD 03/29/24 - ROUTES ONE OR TWO NOTIFICATION*
075900* RECORDS PER ASSESSED PATIENT, DEPENDING ON THE RISK LEVEL.     *
076000******************************************************************
076100 600-NOTIFY-ROUTE.
076200     MOVE "600-NOTIFY-ROUTE" TO PARA-NAME.
076300     MOVE PAT-NAME TO SX-PAT-NAME
076400     MOVE RC-FINAL-LEVEL TO SX-RISK-LEVEL
076500     MOVE RC-HEAT-WAVE-SW TO SX-HEAT-WAVE-SW
076600     IF WTH-WAS-FOUND
076700         MOVE HX-TEMP-C TO SX-TEMP-C
076800     ELSE
076900         MOVE WS-WTH-TEMP-C TO SX-TEMP-C.
077000     CALL "SALUTXT" USING WS-SALUTXT-REC, WS-SALUTXT-RETCD.
077100
077200     IF RC-FINAL-LEVEL = "HIGH  "
077300         PERFORM 610-NOTIFY-HIGH THRU 610-EXIT
077400     ELSE IF RC-FINAL-LEVEL = "MEDIUM"
077500         PERFORM 620-NOTIFY-MEDIUM THRU 620-EXIT
077600     ELSE
077700         PERFORM 630-NOTIFY-LOW THRU 630-EXIT.
077800 600-EXIT.
077900     EXIT.
078000
078100 610-NOTIFY-HIGH.
078200     MOVE "610-NOTIFY-HIGH" TO PARA-NAME.
078300     IF HOSPITAL-WAS-FOUND
078400         MOVE PAT-ID TO NOT-PATIENT-ID
078500         MOVE RC-FINAL-LEVEL TO NOT-RISK-LEVEL
078600         MOVE "DOCTOR-CALL " TO NOT-TYPE
078700         MOVE WS-HOSP-ID TO NOT-FACILITY-ID
078800         MOVE "CRITICAL" TO NOT-PRIORITY
078900         MOVE "SENT    " TO NOT-STATUS
079000         MOVE SX-MESSAGE TO NOT-MESSAGE
079100         WRITE NOTIFICATION-FILE-REC FROM WS-NOTIFICATION-REC
079200         ADD 1 TO WS-DOCTOR-CALL-COUNT
079300
079400         MOVE PAT-ID TO NOT-PATIENT-ID
079500         MOVE RC-FINAL-LEVEL TO NOT-RISK-LEVEL
079600         MOVE "STANDARD    " TO NOT-TYPE
079700         MOVE WS-HOSP-ID TO NOT-FACILITY-ID
079800         MOVE "MEDIUM  " TO NOT-PRIORITY
079900         MOVE "PENDING " TO NOT-STATUS
080000         MOVE SX-MESSAGE TO NOT-MESSAGE
080100         WRITE NOTIFICATION-FILE-REC FROM WS-NOTIFICATION-REC
080200         ADD 1 TO WS-STANDARD-COUNT
080300         MOVE "DOCTOR-CALL " TO DTL-NOTIFY-TYPE
080400     ELSE
080500         MOVE PAT-ID TO NOT-PATIENT-ID
080600         MOVE RC-FINAL-LEVEL TO NOT-RISK-LEVEL
080700         MOVE "FALLBACK    " TO NOT-TYPE
080800         MOVE ZERO TO NOT-FACILITY-ID
080900         MOVE "MEDIUM  " TO NOT-PRIORITY
081000         MOVE "PENDING " TO NOT-STATUS
081100         MOVE SX-MESSAGE TO NOT-MESSAGE
081200         WRITE NOTIFICATION-FILE-REC FROM WS-NOTIFICATION-REC
081300         ADD 1 TO WS-FALLBACK-COUNT
081400         MOVE "FALLBACK    " TO DTL-NOTIFY-TYPE.
081500 610-EXIT.
081600     EXIT.
081700
081800 620-NOTIFY-MEDIUM.
081900     MOVE "620-NOTIFY-MEDIUM" TO PARA-NAME.
082000     MOVE PAT-ID TO NOT-PATIENT-ID
082100     MOVE RC-FINAL-LEVEL TO NOT-RISK-LEVEL
082200     MOVE "ENHANCED    " TO NOT-TYPE
082300     IF CLINIC-WAS-FOUND
082400         MOVE WS-CLINIC-ID TO NOT-FACILITY-ID
082500     ELSE
082600         MOVE ZERO TO NOT-FACILITY-ID.
082700     MOVE "MEDIUM  " TO NOT-PRIORITY
082800     MOVE "PENDING " TO NOT-STATUS
082900     MOVE SX-MESSAGE TO NOT-MESSAGE
083000     WRITE NOTIFICATION-FILE-REC FROM WS-NOTIFICATION-REC
083100     ADD 1 TO WS-ENHANCED-COUNT
083200     MOVE "ENHANCED    " TO DTL-NOTIFY-TYPE.
083300 620-EXIT.
083400     EXIT.
083500
083600 630-NOTIFY-LOW.
083700     MOVE "630-NOTIFY-LOW" TO PARA-NAME.
083800     MOVE PAT-ID TO NOT-PATIENT-ID
083900     MOVE RC-FINAL-LEVEL TO NOT-RISK-LEVEL
084000     MOVE "STANDARD    " TO NOT-TYPE
084100     MOVE ZERO TO NOT-FACILITY-ID
084200     MOVE "MEDIUM  " TO NOT-PRIORITY
084300     MOVE "PENDING " TO NOT-STATUS
084400     MOVE SX-MESSAGE TO NOT-MESSAGE
084500     WRITE NOTIFICATION-FILE-REC FROM WS-NOTIFICATION-REC
084600     ADD 1 TO WS-STANDARD-COUNT
084700     MOVE "STANDARD    " TO DTL-NOTIFY-TYPE.
084800 630-EXIT.
084900     EXIT.
085000
085100 700-WRITE-PAGE-HDR.
085200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
085300     MOVE WS-RUN-DATE (1:4) TO HDR-YY
085400     MOVE WS-RUN-DATE (5:2) TO HDR-MM
085500     MOVE WS-RUN-DATE (7:2) TO HDR-DD
085600     WRITE REPORT-FILE-REC FROM WS-HDR-REC
085700         AFTER ADVANCING TOP-OF-FORM
085800     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE
085900         AFTER ADVANCING 1
086000     WRITE REPORT-FILE-REC FROM WS-COLM-HDR-REC
086100         AFTER ADVANCING 1
086200     MOVE 3 TO WS-LINES-ON-PAGE.
086300 700-EXIT.
086400     EXIT.
086500
086600 700-WRITE-DETAIL-LINE.
086700     MOVE "700-WRITE-DETAIL-LINE" TO PARA-NAME.
086800     MOVE PAT-ID TO DTL-PATIENT-ID
086900     MOVE PAT-NAME TO DTL-PATIENT-NAME
087000     MOVE RC-FINAL-LEVEL TO DTL-RISK-LEVEL
087100     MOVE RC-COMPOSITE-SCORE TO DTL-RISK-SCORE
087200     MOVE RC-HEAT-WAVE-SW TO DTL-HEAT-WAVE
087300     WRITE REPORT-FILE-REC FROM WS-DETAIL-LINE
087400         AFTER ADVANCING 1
087500     ADD 1 TO WS-LINES-ON-PAGE
087600     IF WS-LINES-ON-PAGE > 55
087700         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
087800 700-WDL-EXIT.
087900     EXIT.
088000
088100 710-WRITE-ERROR-REC.
088200     MOVE "710-WRITE-ERROR-REC" TO PARA-NAME.
088300     MOVE PAT-ID TO ERR-PATIENT-ID
088400     WRITE ERROR-FILE-REC FROM WS-ERROR-REC
088500     MOVE "Y" TO ERROR-FOUND-SW.
088600 710-EXIT.
088700     EXIT.
088800
088900 800-OPEN-FILES.
089000     MOVE "800-OPEN-FILES" TO PARA-NAME.
089100     OPEN INPUT PATIENT-FILE.
089200     OPEN OUTPUT ASSESSMENT-FILE, NOTIFICATION-FILE,
089300                 ERROR-FILE, REPORT-FILE, SYSOUT.
089400 800-EXIT.
089500     EXIT.
089600
089700 850-CLOSE-FILES.
089800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
089900     CLOSE PATIENT-FILE, ASSESSMENT-FILE, NOTIFICATION-FILE,
090000           ERROR-FILE, REPORT-FILE, SYSOUT.
090100 850-EXIT.
090200     EXIT.
090300
090400 900-READ-PATIENT.
090500     MOVE "900-READ-PATIENT" TO PARA-NAME.
090600     READ PATIENT-FILE INTO PAT-DAILY-REC
090700         AT END MOVE "N" TO MORE-DATA-SW
090800         GO TO 900-EXIT
090900     END-READ.
091000     ADD 1 TO WS-PATIENTS-READ.
091100 900-EXIT.
091200     EXIT.
091300
091400******************************************************************
091500* 950-PRINT-TOTALS - TW 05/10/24 - FINAL CONTROL-BREAK BLOCK,    *
091600* ONE BREAK AT END OF FILE, NO INTERMEDIATE BREAKS.              *
091700******************************************************************
091800 950-PRINT-TOTALS.
091900     MOVE "950-PRINT-TOTALS" TO PARA-NAME.
092000     MOVE ZERO TO WS-LEVEL-SUB
092100     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 2
092200
092300     MOVE "PATIENTS READ" TO TNP-LABEL
092400     MOVE WS-PATIENTS-READ TO TNP-COUNT
092500     WRITE REPORT-FILE-REC FROM WS-TOTALS-LINE-NOPCT
092600         AFTER ADVANCING 1
092700
092800     MOVE "PATIENTS REJECTED" TO TNP-LABEL
092900     MOVE WS-PATIENTS-REJECTED TO TNP-COUNT
093000     WRITE REPORT-FILE-REC FROM WS-TOTALS-LINE-NOPCT
093100         AFTER ADVANCING 1
093200
093300     MOVE "PATIENTS ASSESSED" TO TNP-LABEL
093400     MOVE WS-PATIENTS-ASSESSED TO TNP-COUNT
093500     WRITE REPORT-FILE-REC FROM WS-TOTALS-LINE-NOPCT
093600         AFTER ADVANCING 1
093700
093800     PERFORM 955-PRINT-ONE-LEVEL THRU 955-EXIT
093900
094000     MOVE "HEAT-WAVE PATIENTS" TO TNP-LABEL
094100     MOVE WS-HEAT-WAVE-COUNT TO TNP-COUNT
094200     WRITE REPORT-FILE-REC FROM WS-TOTALS-LINE-NOPCT
094300         AFTER ADVANCING 2
094400
094500     MOVE "DOCTOR-CALL NOTIFICATIONS" TO TNP-LABEL
094600     MOVE WS-DOCTOR-CALL-COUNT TO TNP-COUNT
094700     WRITE REPORT-FILE-REC FROM WS-TOTALS-LINE-NOPCT
094800         AFTER ADVANCING 1
094900
095000     MOVE "ENHANCED NOTIFICATIONS" TO TNP-LABEL
095100     MOVE WS-ENHANCED-COUNT TO TNP-COUNT
095200     WRITE REPORT-FILE-REC FROM WS-TOTALS-LINE-NOPCT
095300         AFTER ADVANCING 1
095400
095500     MOVE "STANDARD NOTIFICATIONS" TO TNP-LABEL
095600     MOVE WS-STANDARD-COUNT TO TNP-COUNT
095700     WRITE REPORT-FILE-REC FROM WS-TOTALS-LINE-NOPCT
095800         AFTER ADVANCING 1
095900
096000     MOVE "FALLBACK NOTIFICATIONS" TO TNP-LABEL
096100     MOVE WS-FALLBACK-COUNT TO TNP-COUNT
096200     WRITE REPORT-FILE-REC FROM WS-TOTALS-LINE-NOPCT
096300         AFTER ADVANCING 1.
096400 950-EXIT.
096500     EXIT.
096600
096700******************************************************************
096800* 955-PRINT-ONE-LEVEL IS PERFORMED THREE TIMES, ONCE PER RISK    *
096900* LEVEL, VIA THE WS-LEVEL-SUB SWITCH - PERCENTAGE IS ROUNDED     *
097000* HALF-UP TO A WHOLE PERCENT OF PATIENTS ASSESSED.               *
097100******************************************************************
097200 955-PRINT-ONE-LEVEL.
097300     MOVE "955-PRINT-ONE-LEVEL" TO PARA-NAME.
097400     ADD 1 TO WS-LEVEL-SUB.
097500     IF WS-LEVEL-SUB = 1
097600         MOVE "LOW RISK PATIENTS" TO TOT-LABEL
097700         MOVE WS-LOW-COUNT TO TOT-COUNT
097800         MOVE WS-LOW-COUNT TO WS-PCT-WORK
097900     ELSE IF WS-LEVEL-SUB = 2
098000         MOVE "MEDIUM RISK PATIENTS" TO TOT-LABEL
098100         MOVE WS-MEDIUM-COUNT TO TOT-COUNT
098200         MOVE WS-MEDIUM-COUNT TO WS-PCT-WORK
098300     ELSE
098400         MOVE "HIGH RISK PATIENTS" TO TOT-LABEL
098500         MOVE WS-HIGH-COUNT TO TOT-COUNT
098600         MOVE WS-HIGH-COUNT TO WS-PCT-WORK.
098700     IF WS-PATIENTS-ASSESSED = ZERO
098800         MOVE ZERO TO TOT-PERCENT
098900     ELSE
099000         COMPUTE TOT-PERCENT ROUNDED =
099100             (WS-PCT-WORK * 100) / WS-PATIENTS-ASSESSED.
099200     WRITE REPORT-FILE-REC FROM WS-TOTALS-LINE
099300         AFTER ADVANCING 1
099400     IF WS-LEVEL-SUB < 3
099500         PERFORM 955-PRINT-ONE-LEVEL THRU 955-EXIT.
099600 955-EXIT.
099700     EXIT.
099800
099900 999-CLEANUP.
100000     MOVE "999-CLEANUP" TO PARA-NAME.
100100     PERFORM 950-PRINT-TOTALS THRU 950-EXIT.
100200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
100300     DISPLAY "** PATIENTS READ **".
100400     DISPLAY WS-PATIENTS-READ.
100500     DISPLAY "** PATIENTS REJECTED **".
100600     DISPLAY WS-PATIENTS-REJECTED.
100700     DISPLAY "** PATIENTS ASSESSED **".
100800     DISPLAY WS-PATIENTS-ASSESSED.
100900     DISPLAY "******** NORMAL END OF JOB MHRBATCH ********".
101000 999-EXIT.
101100     EXIT.
101200
101300 1000-ABEND-RTN.
101400     MOVE LAK-PATIENT-ID TO ACTUAL-VAL.
101500     MOVE LAK-RISK-LEVEL TO EXPECTED-VAL.
101600     WRITE SYSOUT-REC FROM ABEND-REC.
101700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
101800     DISPLAY "*** ABNORMAL END OF JOB - MHRBATCH ***"
101900         UPON CONSOLE.
102000     DISPLAY "** LAST PATIENT ASSESSED **".
102100     DISPLAY LAK-PATIENT-ID.
102200     DIVIDE ZERO-VAL INTO ONE-VAL.
