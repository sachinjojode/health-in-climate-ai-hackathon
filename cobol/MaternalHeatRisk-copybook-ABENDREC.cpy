000100******************************************************************
000200* ABENDREC - STANDARD SYSOUT ABEND-TRACE RECORD                 *
000300* SHOP-WIDE COPY MEMBER - DO NOT CHANGE FIELD WIDTHS WITHOUT     *
000400* CHECKING EVERY PROGRAM THAT CARRIES THIS MEMBER - THE GROUP   *
000500* IS WRITTEN OUT "FROM ABEND-REC" ONTO EACH PROGRAM'S SYSOUT    *
000600* RECORD AND THE TWO MUST LINE UP BYTE FOR BYTE.                *
000700******************************************************************
000800* JS 01/01/88  ORIGINAL MEMBER - CARVED OUT OF DALYEDIT SO THE  *
000900*              OTHER HOSPITAL PROGRAMS COULD SHARE ONE ABEND    *
001000*              LAYOUT INSTEAD OF EACH ROLLING ITS OWN.          *
001100* JS 11/09/95  ADDED ACTUAL-VAL/EXPECTED-VAL PAIR FOR BALANCE   *
001200*              MISMATCHES (TRAILER-REC COUNT VS RECORDS READ).  *
001300* RD 03/22/99  EXPANDED ABEND-REASON FROM X(40) TO X(60) - THE  *
001400*              DB2 ERROR TEXT WAS GETTING TRUNCATED.            *
001500******************************************************************
001600 01  ABEND-REC.
001700     05  PARA-NAME                   PIC X(32).
001800     05  ABEND-REASON                PIC X(60).
001900     05  EXPECTED-VAL                PIC X(18).
002000     05  ACTUAL-VAL                  PIC X(18).
002100     05  FILLER                      PIC X(02).
002200
002300******************************************************************
002400* FORCED-ABEND TRIGGER - DIVIDE ZERO-VAL INTO ONE-VAL GIVES A   *
002500* CLEAN 0C7 SO THE OPERATOR SEES AN ABEND CODE INSTEAD OF A     *
002600* "NORMAL" RETURN-CODE 0 ON A JOB THAT DIDN'T BALANCE.          *
002700******************************************************************
002800 77  ZERO-VAL                        PIC S9(4) COMP VALUE ZERO.
002900 77  ONE-VAL                         PIC S9(4) COMP VALUE +1.
