000100******************************************************************
000200* FACLIST - HEALTH FACILITY MASTER RECORD, ONE PER HOSPITAL,    *
000300* CLINIC OR OTHER CARE SITE ELIGIBLE TO RECEIVE A NOTIFICATION.  *
000400* SCANNED ONCE AT THE START OF THE RUN TO PICK THE FIRST         *
000500* QUALIFYING HOSPITAL AND THE FIRST QUALIFYING CLINIC - SEE      *
000600* 050-LOAD-FACILITY-TABLE IN MHRBATCH.                           *
000700******************************************************************
000800* KP 03/11/24  ORIGINAL LAYOUT.                                  *
000900* RD 04/22/24  TRIED A FAC-TYPE-FLAGS REDEFINES HERE TO SPLIT    *
001000*              FAC-TYPE INTO A 6-BYTE CODE PLUS FILLER SO THE    *
001100*              LOAD PARAGRAPH COULD TEST IT WITHOUT A STRING OF  *
001200*              IFS - DROPPED IT AGAIN THE SAME WEEK, "HOSP-EC"   *
001300*              IS 7 BYTES AND WOULD NOT FIT IN A 6-BYTE CODE     *
001400*              FIELD.  055-READ-ONE-FACILITY STILL COMPARES      *
001500*              FAC-TYPE DIRECTLY AGAINST THE FULL 8-BYTE VALUES. *
001600******************************************************************
001700 01  FAC-MASTER-REC.
001800     05  FAC-ID                      PIC 9(06).
001900     05  FAC-NAME                    PIC X(40).
002000     05  FAC-TYPE                    PIC X(08).
002100     05  FAC-ZIP                     PIC X(10).
002200     05  FAC-PHONE                   PIC X(15).
002300     05  FAC-CITY                    PIC X(20).
002400     05  FAC-STATE                   PIC X(02).
002500     05  FILLER                      PIC X(19).
002600
002700******************************************************************
002800* IN-MEMORY FACILITY HOLDERS - WE ONLY EVER NEED THE FIRST       *
002900* QUALIFYING HOSPITAL AND THE FIRST QUALIFYING CLINIC, SO NO     *
003000* OCCURS TABLE IS KEPT FOR THE FULL FACILITY FILE.               *
003100******************************************************************
003200 01  WS-FACILITY-HOLDERS.
003300     05  WS-HOSPITAL-FOUND-SW        PIC X(01) VALUE "N".
003400         88  HOSPITAL-WAS-FOUND      VALUE "Y".
003500         88  HOSPITAL-NOT-FOUND      VALUE "N".
003600     05  WS-CLINIC-FOUND-SW          PIC X(01) VALUE "N".
003700         88  CLINIC-WAS-FOUND        VALUE "Y".
003800         88  CLINIC-NOT-FOUND        VALUE "N".
003900     05  WS-FIRST-HOSPITAL.
004000         10  WS-HOSP-ID              PIC 9(06) VALUE ZERO.
004100         10  WS-HOSP-PHONE           PIC X(15) VALUE SPACES.
004200     05  WS-FIRST-CLINIC.
004300         10  WS-CLINIC-ID            PIC 9(06) VALUE ZERO.
004400         10  WS-CLINIC-PHONE         PIC X(15) VALUE SPACES.
