000100******************************************************************
000200* WTHROBS - DAILY WEATHER OBSERVATION RECORD, ONE PER ZIP CODE   *
000300* SERVICED.  LOADED ENTIRELY INTO WS-WEATHER-TABLE AT THE START  *
000400* OF THE RUN AND SEARCHED BY ZIP FOR EACH PATIENT - SEE THE      *
000500* 060-LOAD-WEATHER-TABLE PARAGRAPH IN MHRBATCH.                  *
000600******************************************************************
000700* KP 03/11/24  ORIGINAL LAYOUT.                                  *
000800* KP 04/01/24  WIDENED THE TRAILING FILLER FROM X(17) TO X(19) - *
000900*              THE FIELDS AS GIVEN TO US BY THE WEATHER FEED     *
001000*              VENDOR ONLY ADD UP TO 38, NOT 40, AND THE FEED'S  *
001100*              OWN DOCS SAY THE RECORD IS A FLAT 40 BYTES -      *
001200*              PADDING OUT THE FILLER IS THE ONLY WAY TO MAKE    *
001300*              OUR COPY OF THE LAYOUT MATCH THEIR BLOCKING.      *
001400******************************************************************
001500 01  WTH-DAILY-REC.
001600     05  WTH-ZIP                     PIC X(10).
001700     05  WTH-TEMP-C                  PIC S9(03)V9.
001800     05  WTH-HUMIDITY                PIC 9(03).
001900     05  WTH-PRESSURE                PIC 9(04).
002000     05  FILLER                      PIC X(19).
002100
002200******************************************************************
002300* IN-MEMORY WEATHER TABLE - LOADED ONCE, HELD FOR THE WHOLE RUN. *
002400* INDEXED SEARCH BY WTH-TBL-ZIP, NOT A KEYED FILE - THE FEED IS  *
002500* SMALL ENOUGH TO SEARCH IN CORE.  SEE PATSRCH FOR THE SHOP'S    *
002600* ORIGINAL EQUIPMENT-TABLE VERSION OF THIS SAME IDEA.            *
002700******************************************************************
002800 01  WS-WEATHER-TABLE.
002900     05  WTH-TABLE-COUNT             PIC S9(04) COMP VALUE ZERO.
003000     05  WTH-TABLE-REC OCCURS 500 TIMES
003100                            INDEXED BY WTH-TBL-IDX.
003200         10  WTH-TBL-ZIP             PIC X(10).
003300         10  WTH-TBL-TEMP-C          PIC S9(03)V9.
003400         10  WTH-TBL-HUMIDITY        PIC 9(03).
003500         10  WTH-TBL-PRESSURE        PIC 9(04).
