000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* HEATIDX - WEATHER EVALUATION SUBROUTINE.  CONVERTS A CELSIUS   *
000400* TEMPERATURE/HUMIDITY PAIR TO A HEAT INDEX, FLAGS A HEAT WAVE,  *
000500* AND RETURNS THE LOCATION RISK LEVEL USED BY RISKCALC'S         *
000600* 400-SCORE-LOCATION PARAGRAPH.  CALLED ONCE PER PATIENT BY      *
000700* MHRBATCH AFTER THE WEATHER TABLE LOOKUP.                       *
000800******************************************************************
000900 PROGRAM-ID.  HEATIDX.
001000 AUTHOR. KAY PATEL.
001100 INSTALLATION. COBOL DEVELOPMENT CENTER.
001200 DATE-WRITTEN. 03/12/24.
001300 DATE-COMPILED. 03/12/24.
001400 SECURITY. NON-CONFIDENTIAL.
001500******************************************************************
001600* KP 03/12/24  ORIGINAL ROUTINE - NWS HEAT INDEX REGRESSION      *
001700*              EQUATION, CARRIED OVER FROM THE CLINIC'S OLD      *
001800*              SPREADSHEET MACRO.                                *
001900* TW 04/02/24  CARRIED INTERMEDIATE WORK FIELDS OUT TO 6 DECIMAL *
002000*              PLACES - 2 PLACES WAS LOSING THE LAST DIGIT ON    *
002100*              THE ROUNDED RESULT FOR SOME TEMPERATURES.         *
002200* RD 04/30/24  HEAT-WAVE THRESHOLD CONFIRMED AT 35.0C BY CLINIC  *
002300*              OPERATIONS - NO CODE CHANGE, PARAGRAPH COMMENT    *
002400*              ADDED SO THE NEXT PERSON DOESN'T HAVE TO ASK.     *
002500* KP 06/11/24  ADDED THE RUNNING-TOTAL TRACE FIELD AT THE HELP   *
002600*              DESK'S REQUEST - A BAD TEMPERATURE FEED WAS       *
002700*              BLOWING UP THE EQUATION AND THERE WAS NO WAY TO   *
002800*              SEE WHICH TERM WENT BAD WITHOUT A FULL DUMP.      *
002900* AM 08/22/24  HX-HEAT-INDEX-C WAS BEING SET BY A PLAIN MOVE     *
003000*              FROM THE 6-DECIMAL WORKING FIELD, WHICH TRUNCATES *
003100*              INSTEAD OF ROUNDING TO THE 1 DECIMAL THE CALLER   *
003200*              EXPECTS.  CHANGED TO COMPUTE ... ROUNDED.         *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  WS-WORK-FIELDS.
004500     05  WS-TEMP-F                  PIC S9(05)V9(6) COMP-3.
004600     05  WS-HUMID-PCT               PIC S9(05)V9(6) COMP-3.
004700     05  WS-HEAT-INDEX-F            PIC S9(05)V9(6) COMP-3.
004800     05  WS-HEAT-INDEX-C            PIC S9(05)V9(6) COMP-3.
004900     05  WS-TERM-GROUP.
005000         10  WS-TERM-1              PIC S9(07)V9(6) COMP-3.
005100         10  WS-TERM-2              PIC S9(07)V9(6) COMP-3.
005200         10  WS-TERM-3              PIC S9(07)V9(6) COMP-3.
005300         10  WS-TERM-4              PIC S9(07)V9(6) COMP-3.
005400         10  WS-TERM-5              PIC S9(07)V9(6) COMP-3.
005500         10  WS-TERM-6              PIC S9(07)V9(6) COMP-3.
005600         10  WS-TERM-7              PIC S9(07)V9(6) COMP-3.
005700         10  WS-TERM-8              PIC S9(07)V9(6) COMP-3.
005800 01  WS-TERM-SUM-TRACE              PIC S9(07)V9(6) COMP-3        061124KP
005900                                        VALUE ZERO.
006000
006100******************************************************************
006200* WS-WORK-FIELDS-2-DEC IS A ROUNDED 2-DECIMAL VIEW OF THE SAME   *
006300* STORAGE USED ONLY WHEN THE OPERATOR DUMPS WORKING-STORAGE ON   *
006400* AN ABEND - THE FULL 6-DECIMAL DISPLAY IS HARD TO READ ON THE   *
006500* CONSOLE.                                                       *
006600******************************************************************
006700 01  WS-WORK-FIELDS-2-DEC REDEFINES WS-WORK-FIELDS.
006800     05  WS-TEMP-F-2D               PIC S9(05)V99 COMP-3.
006900     05  WS-HUMID-PCT-2D            PIC S9(05)V99 COMP-3.
007000     05  WS-HEAT-INDEX-F-2D         PIC S9(05)V99 COMP-3.
007100     05  WS-HEAT-INDEX-C-2D         PIC S9(05)V99 COMP-3.
007200     05  FILLER                     PIC X(64).
007300
007400******************************************************************
007500* WS-WORK-FIELDS-WHOLE IS A WHOLE-DEGREE VIEW OF THE SAME AREA,  *
007600* NO DECIMAL PLACES AT ALL - THE HELP DESK ASKS FOR THIS ONE     *
007700* WHEN A CALLER JUST WANTS TO KNOW "IS IT OVER 100F OUT THERE".  *
007800******************************************************************
007900 01  WS-WORK-FIELDS-WHOLE REDEFINES WS-WORK-FIELDS.
008000     05  WS-TEMP-F-WHOLE             PIC S9(05) COMP-3.
008100     05  WS-HUMID-PCT-WHOLE          PIC S9(05) COMP-3.
008200     05  WS-HEAT-INDEX-F-WHOLE       PIC S9(05) COMP-3.
008300     05  WS-HEAT-INDEX-C-WHOLE       PIC S9(05) COMP-3.
008400     05  FILLER                     PIC X(68).
008500
008600******************************************************************
008700* WS-TERM-TABLE LETS 250-TRACE-TERM-TOTAL WALK THE EIGHT         *
008800* REGRESSION TERMS WITH A SUBSCRIPT INSTEAD OF EIGHT SEPARATE    *
008900* ADD STATEMENTS - THE RUNNING TOTAL IS LOGGED ON ABEND SO       *
009000* SUPPORT CAN SEE HOW FAR THE EQUATION GOT.                      *
009100******************************************************************
009200 01  WS-TERM-TABLE REDEFINES WS-WORK-FIELDS.
009300     05  FILLER                     PIC X(24).
009400     05  WS-TERM-ENTRY OCCURS 8 TIMES
009500                            INDEXED BY WS-TERM-IDX
009600                            PIC S9(07)V9(6) COMP-3.
009700
009800 LINKAGE SECTION.
009900 01  HX-WEATHER-REC.
010000     05  HX-TEMP-C                  PIC S9(03)V9.
010100     05  HX-HUMIDITY                PIC 9(03).
010200     05  HX-HEAT-INDEX-C            PIC S9(03)V9.
010300     05  HX-HEAT-WAVE-SW            PIC X(01).
010400     05  HX-LOC-LEVEL               PIC X(06).
010500
010600 01  HX-RETURN-CD                   PIC 9(04) COMP.
010700
010800 PROCEDURE DIVISION USING HX-WEATHER-REC, HX-RETURN-CD.
010900 000-HEATIDX-MAIN.
011000     PERFORM 100-CALC-FAHRENHEIT
011100     PERFORM 200-CALC-HEAT-INDEX
011200     PERFORM 250-TRACE-TERM-TOTAL THRU 250-TRACE-TERM-TOTAL-EXIT  061124KP
011300     PERFORM 300-CLASSIFY-LOCATION
011400     MOVE ZERO TO HX-RETURN-CD
011500     GOBACK.
011600
011700 100-CALC-FAHRENHEIT.
011800     COMPUTE WS-TEMP-F ROUNDED =
011900         (HX-TEMP-C * 9 / 5) + 32
012000     MOVE HX-HUMIDITY TO WS-HUMID-PCT.
012100
012200******************************************************************
012300* 200-CALC-HEAT-INDEX - NATIONAL WEATHER SERVICE REGRESSION      *
012400* EQUATION.  BROKEN INTO EIGHT TERMS SO EACH PIECE CAN BE        *
012500* CHECKED AGAINST THE SPREADSHEET MACRO DURING PARALLEL TESTING. *
012600******************************************************************
012700 200-CALC-HEAT-INDEX.
012800     COMPUTE WS-TERM-1 ROUNDED = 2.04901523 * WS-TEMP-F
012900     COMPUTE WS-TERM-2 ROUNDED = 10.14333127 * WS-HUMID-PCT
013000     COMPUTE WS-TERM-3 ROUNDED =
013100         0.22475541 * WS-TEMP-F * WS-HUMID-PCT
013200     COMPUTE WS-TERM-4 ROUNDED =
013300         0.00683783 * WS-TEMP-F * WS-TEMP-F
013400     COMPUTE WS-TERM-5 ROUNDED =
013500         0.05481717 * WS-HUMID-PCT * WS-HUMID-PCT
013600     COMPUTE WS-TERM-6 ROUNDED =
013700         0.00122874 * WS-TEMP-F * WS-TEMP-F * WS-HUMID-PCT
013800     COMPUTE WS-TERM-7 ROUNDED =
013900         0.00085282 * WS-TEMP-F * WS-HUMID-PCT * WS-HUMID-PCT
014000     COMPUTE WS-TERM-8 ROUNDED =
014100         0.00000199 * WS-TEMP-F * WS-TEMP-F *
014200         WS-HUMID-PCT * WS-HUMID-PCT
014300
014400     COMPUTE WS-HEAT-INDEX-F ROUNDED =
014500         -42.379 + WS-TERM-1 + WS-TERM-2 - WS-TERM-3 -
014600         WS-TERM-4 - WS-TERM-5 + WS-TERM-6 + WS-TERM-7 -
014700         WS-TERM-8
014800
014900     COMPUTE WS-HEAT-INDEX-C ROUNDED =
015000         (WS-HEAT-INDEX-F - 32) * 5 / 9
015100     COMPUTE HX-HEAT-INDEX-C ROUNDED = WS-HEAT-INDEX-C.
015200
015300******************************************************************
015400* 250-TRACE-TERM-TOTAL - KP 06/11/24 - SUMS THE EIGHT REGRESSION *
015500* TERMS THROUGH THE WS-TERM-TABLE REDEFINES SO SUPPORT CAN SEE   *
015600* THE RUNNING TOTAL IN A DUMP.  NOT PART OF THE BUSINESS CALC.   *
015700******************************************************************
015800 250-TRACE-TERM-TOTAL.
015900     MOVE ZERO TO WS-TERM-SUM-TRACE
016000     SET WS-TERM-IDX TO 1
016100     PERFORM 255-ADD-ONE-TERM THRU 255-ADD-ONE-TERM-EXIT
016200         UNTIL WS-TERM-IDX > 8.
016300 250-TRACE-TERM-TOTAL-EXIT.
016400     EXIT.
016500
016600 255-ADD-ONE-TERM.
016700     ADD WS-TERM-ENTRY (WS-TERM-IDX) TO WS-TERM-SUM-TRACE
016800     SET WS-TERM-IDX UP BY 1.
016900 255-ADD-ONE-TERM-EXIT.
017000     EXIT.
017100
017200******************************************************************
017300* 300-CLASSIFY-LOCATION - RD 04/30/24 - 35.0C HEAT-WAVE CUTOFF   *
017400* AND THE 30.0C MEDIUM-RISK STEP ARE BOTH CLINIC OPERATIONS      *
017500* STANDARDS, NOT OUR OWN GUESS - DO NOT ADJUST WITHOUT A TICKET. *
017600******************************************************************
017700 300-CLASSIFY-LOCATION.
017800     IF HX-TEMP-C > 35.0
017900         MOVE "Y" TO HX-HEAT-WAVE-SW
018000         MOVE "HIGH  " TO HX-LOC-LEVEL
018100     ELSE IF HX-TEMP-C > 30.0
018200         MOVE "N" TO HX-HEAT-WAVE-SW
018300         MOVE "MEDIUM" TO HX-LOC-LEVEL
018400     ELSE
018500         MOVE "N" TO HX-HEAT-WAVE-SW
018600         MOVE "LOW   " TO HX-LOC-LEVEL.
