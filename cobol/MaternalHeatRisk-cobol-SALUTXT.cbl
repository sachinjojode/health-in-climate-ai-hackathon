000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* SALUTXT - PATIENT NOTIFICATION MESSAGE-TEXT BUILDER.  PULLS    *
000400* THE SALUTATION (FIRST WORD OF THE PATIENT NAME) AND BUILDS     *
000500* THE FOUR STANDARD MESSAGE TEMPLATES BY RISK LEVEL AND WEATHER. *
000600* THIS IS THE FALLBACK TEXT PATH WHEN NO CUSTOM MESSAGE HAS      *
000700* BEEN SUPPLIED - CALLED ONCE PER NOTIFICATION BY MHRBATCH.      *
000800******************************************************************
000900 PROGRAM-ID.  SALUTXT.
001000 AUTHOR. KAY PATEL.
001100 INSTALLATION. COBOL DEVELOPMENT CENTER.
001200 DATE-WRITTEN. 03/14/24.
001300 DATE-COMPILED. 03/14/24.
001400 SECURITY. NON-CONFIDENTIAL.
001500******************************************************************
001600* KP 03/14/24  ORIGINAL ROUTINE - SHAPED AFTER THE OLD STRLTH    *
001700*              UTILITY BUT SCANS THE NAME CHARACTER BY CHARACTER *
001800*              THROUGH A REDEFINES INSTEAD OF REVERSING IT.      *
001900* TW 04/11/24  DEFAULTED THE SALUTATION TO "PATIENT" WHEN THE    *
002000*              NAME FIELD COMES IN BLANK FROM THE CLINIC FEED.   *
002100* RD 05/20/24  ADDED THE FOUR MESSAGE TEMPLATES - ORIGINALLY     *
002200*              THIS ROUTINE ONLY RETURNED THE SALUTATION AND     *
002300*              MHRBATCH BUILT THE TEXT ITSELF INLINE.            *
002400* KP 06/11/24  CLEARED SX-MESSAGE BEFORE EACH STRING - STRING    *
002500*              DOES NOT BLANK THE RECEIVING FIELD AND A SHORT    *
002600*              TEMPLATE WAS LEAVING LEFTOVER TEXT FROM A PRIOR   *
002700*              PATIENT'S MESSAGE PAST THE PERIOD.                *
002800* TW 06/18/24  ADDED THE LEADING-SPACE TRIM ON THE TEMPERATURE   *
002900*              READING AND A MESSAGE-LENGTH TRACE FOR THE        *
003000*              NOTIFICATION ROLLOUT.                             *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  WS-NAME-WORK                  PIC X(30).
004300 01  WS-NAME-CHARS REDEFINES WS-NAME-WORK.
004400     05  WS-NAME-CHAR OCCURS 30 TIMES
004500                            INDEXED BY WS-NAME-IDX
004600                            PIC X(01).
004700 01  WS-SALUTATION                 PIC X(30).
004800 01  WS-SAL-LEN                    PIC S9(04) COMP.
004900 01  WS-TEMP-DISPLAY                PIC ZZ9.9.
005000******************************************************************
005100* WS-TEMP-DISP-CHARS LETS 175-TRIM-TEMP-DISPLAY STRIP THE        *
005200* LEADING SPACE ZZ9.9 LEAVES ON TEMPERATURES UNDER 100 - WITHOUT *
005300* IT THE HIGH-RISK-DURING-A-HEAT-WAVE MESSAGE CAME OUT WITH AN   *
005400* EXTRA BLANK BEFORE THE DEGREE READING.                         *
005500******************************************************************
005600 01  WS-TEMP-DISP-CHARS REDEFINES WS-TEMP-DISPLAY.
005700     05  WS-TEMP-DISP-CHAR OCCURS 5 TIMES
005800                            INDEXED BY WS-TEMP-IDX
005900                            PIC X(01).
006000 01  WS-TEMP-START                 PIC S9(04) COMP.
006100 01  WS-TEMP-TRIMMED               PIC X(05).
006200 01  WS-MSG-WORK                   PIC X(140).
006300******************************************************************
006400* WS-MSG-WORK-CHARS BACKS 260-COUNT-MESSAGE-LEN - TW ASKED THAT  *
006500* THE BUILT MESSAGE LENGTH GO TO SYSOUT DURING THE NOTIFICATION  *
006600* ROLLOUT SO SHE COULD CONFIRM NO TEMPLATE WAS RUNNING LONG.     *
006700******************************************************************
006800 01  WS-MSG-WORK-CHARS REDEFINES WS-MSG-WORK.
006900     05  WS-MSG-WORK-CHAR OCCURS 140 TIMES
007000                            INDEXED BY WS-MSG-IDX
007100                            PIC X(01).
007200 01  WS-MSG-LEN                    PIC S9(04) COMP.
007300
007400 LINKAGE SECTION.
007500 01  SX-MSG-REC.
007600     05  SX-PAT-NAME                PIC X(30).
007700     05  SX-RISK-LEVEL              PIC X(06).
007800     05  SX-HEAT-WAVE-SW            PIC X(01).
007900     05  SX-TEMP-C                  PIC S9(03)V9.
008000     05  SX-MESSAGE                 PIC X(140).
008100
008200 01  SX-RETURN-CD                   PIC 9(04) COMP.
008300
008400 PROCEDURE DIVISION USING SX-MSG-REC, SX-RETURN-CD.
008500 000-SALUTXT-MAIN.
008600     PERFORM 100-FIND-SALUTATION
008700     PERFORM 175-TRIM-TEMP-DISPLAY THRU 175-TRIM-TEMP-DISPLAY-EXIT061824TW
008800     PERFORM 200-BUILD-MESSAGE
008900     PERFORM 260-COUNT-MESSAGE-LEN THRU 260-COUNT-MESSAGE-LEN-EXIT
009000     DISPLAY "SALUTXT - MESSAGE LENGTH BUILT: " WS-MSG-LEN
009100         UPON CONSOLE
009200     MOVE ZERO TO SX-RETURN-CD
009300     GOBACK.
009400
009500******************************************************************
009600* 100-FIND-SALUTATION - WALKS THE NAME LEFT TO RIGHT LOOKING FOR *
009700* THE FIRST SPACE.  EVERYTHING BEFORE IT IS THE SALUTATION.  A   *
009800* BLANK NAME FIELD (NO NON-SPACE CHARACTERS AT ALL) DEFAULTS TO  *
009900* THE WORD "PATIENT" PER TW 04/11/24.                            *
010000******************************************************************
010100 100-FIND-SALUTATION.
010200     MOVE SPACES TO WS-SALUTATION
010300     MOVE ZERO TO WS-SAL-LEN
010400     IF SX-PAT-NAME = SPACES
010500         MOVE "PATIENT" TO WS-SALUTATION
010600         GO TO 100-FIND-SALUTATION-EXIT.
010700     MOVE SX-PAT-NAME TO WS-NAME-WORK
010800     SET WS-NAME-IDX TO 1
010900     PERFORM 150-SCAN-FOR-SPACE THRU 150-SCAN-FOR-SPACE-EXIT
011000         UNTIL WS-NAME-IDX > 30 OR WS-SAL-LEN NOT = ZERO
011100     IF WS-SAL-LEN = ZERO
011200         MOVE 30 TO WS-SAL-LEN.
011300     MOVE WS-NAME-WORK (1:WS-SAL-LEN) TO WS-SALUTATION.
011400 100-FIND-SALUTATION-EXIT.
011500     EXIT.
011600
011700 150-SCAN-FOR-SPACE.
011800     IF WS-NAME-CHAR (WS-NAME-IDX) = SPACE
011900         COMPUTE WS-SAL-LEN = WS-NAME-IDX - 1
012000     ELSE
012100         SET WS-NAME-IDX UP BY 1.
012200 150-SCAN-FOR-SPACE-EXIT.
012300     EXIT.
012400
012500******************************************************************
012600* 175-TRIM-TEMP-DISPLAY - ZZ9.9 LEAVES A LEADING SPACE ON ANY    *
012700* TEMPERATURE UNDER 100.0 - WALK WS-TEMP-DISP-CHARS TO THE FIRST *
012800* NON-SPACE POSITION AND LEFT-JUSTIFY THE RESULT.                *
012900******************************************************************
013000 175-TRIM-TEMP-DISPLAY.
013100     SET WS-TEMP-IDX TO 1
013200     PERFORM 180-SCAN-TEMP-CHAR THRU 180-SCAN-TEMP-CHAR-EXIT
013300         UNTIL WS-TEMP-IDX > 5
013400            OR WS-TEMP-DISP-CHAR (WS-TEMP-IDX) NOT = SPACE
013500     MOVE SPACES TO WS-TEMP-TRIMMED
013600     MOVE WS-TEMP-DISPLAY (WS-TEMP-IDX:) TO WS-TEMP-TRIMMED.
013700 175-TRIM-TEMP-DISPLAY-EXIT.
013800     EXIT.
013900
014000 180-SCAN-TEMP-CHAR.
014100     SET WS-TEMP-IDX UP BY 1.
014200 180-SCAN-TEMP-CHAR-EXIT.
014300     EXIT.
014400
014500******************************************************************
014600* 200-BUILD-MESSAGE - FOUR STANDARD TEMPLATES.  HIGH RISK DURING *
014700* A HEAT WAVE IS THE ONLY TEMPLATE THAT CARRIES THE TEMPERATURE. *
014800* SX-MESSAGE IS CLEARED FIRST - STRING LEAVES WHATEVER WAS       *
014900* ALREADY THERE PAST THE LAST CHARACTER IT WRITES.               *
015000******************************************************************
015100 200-BUILD-MESSAGE.
015200     MOVE SX-TEMP-C TO WS-TEMP-DISPLAY
015300     MOVE SPACES TO SX-MESSAGE                                    061124KP
015400     IF SX-RISK-LEVEL = "HIGH  " AND SX-HEAT-WAVE-SW = "Y"
015500         STRING "DEAR " DELIMITED BY SIZE
015600             WS-SALUTATION DELIMITED BY SPACE
015700             ", HOT WEATHER EXPECTED (" DELIMITED BY SIZE
015800             WS-TEMP-TRIMMED DELIMITED BY SPACE
015900             "C). HIGH RISK: STAY COOL, DRINK WATER, " DELIMITED
016000                 BY SIZE
016100             "CONTACT DOCTOR IMMEDIATELY." DELIMITED BY SIZE
016200             INTO SX-MESSAGE
016300     ELSE IF SX-RISK-LEVEL = "HIGH  "
016400         STRING "DEAR " DELIMITED BY SIZE
016500             WS-SALUTATION DELIMITED BY SPACE
016600             ", YOUR RISK LEVEL IS ELEVATED. VISIT YOUR "
016700                 DELIMITED BY SIZE
016800             "DOCTOR REGULARLY AND MONITOR YOUR CONDITION."
016900                 DELIMITED BY SIZE
017000             INTO SX-MESSAGE
017100     ELSE IF SX-RISK-LEVEL = "MEDIUM"
017200         STRING "DEAR " DELIMITED BY SIZE
017300             WS-SALUTATION DELIMITED BY SPACE
017400             ", MONITOR YOUR HEALTH AND CONSULT YOUR DOCTOR "
017500                 DELIMITED BY SIZE
017600             "REGULARLY." DELIMITED BY SIZE
017700             INTO SX-MESSAGE
017800     ELSE
017900         STRING "DEAR " DELIMITED BY SIZE
018000             WS-SALUTATION DELIMITED BY SPACE
018100             ", CONTINUE REGULAR CHECK-UPS. ALL IS WELL."
018200                 DELIMITED BY SIZE
018300             INTO SX-MESSAGE.
018400
018500******************************************************************
018600* 260-COUNT-MESSAGE-LEN - TW 06/18/24 - SCANS BACKWARD THROUGH   *
018700* WS-MSG-WORK-CHARS TO FIND THE LAST NON-SPACE BYTE SO THE       *
018800* BUILT MESSAGE LENGTH CAN BE TRACED DURING THE NOTIFICATION     *
018900* ROLLOUT.  SX-MESSAGE ITSELF IS NOT CHANGED.                    *
019000******************************************************************
019100 260-COUNT-MESSAGE-LEN.
019200     MOVE SX-MESSAGE TO WS-MSG-WORK
019300     MOVE ZERO TO WS-MSG-LEN
019400     SET WS-MSG-IDX TO 140
019500     PERFORM 265-SCAN-BACK-FOR-TEXT THRU 265-EXIT
019600         UNTIL WS-MSG-IDX < 1
019700            OR WS-MSG-LEN NOT = ZERO.
019800 260-COUNT-MESSAGE-LEN-EXIT.
019900     EXIT.
020000
020100 265-SCAN-BACK-FOR-TEXT.
020200     IF WS-MSG-WORK-CHAR (WS-MSG-IDX) NOT = SPACE
020300         MOVE WS-MSG-IDX TO WS-MSG-LEN
020400     ELSE
020500         SET WS-MSG-IDX DOWN BY 1.
020600 265-EXIT.
020700     EXIT.
