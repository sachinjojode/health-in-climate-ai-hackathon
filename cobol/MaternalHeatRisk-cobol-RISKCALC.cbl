000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* RISKCALC - COMPOSITE MATERNAL HEAT-RISK SCORING SUBROUTINE    *
000400* CALLED ONCE PER VALID PATIENT BY MHRBATCH AFTER THE WEATHER   *
000500* LOOKUP HAS BEEN DONE.  RETURNS THE SIX FACTOR LEVELS, THE     *
000600* COMPOSITE SCORE, THE FINAL RISK LEVEL AND THE RISK PERCENT.   *
000700******************************************************************
000800 PROGRAM-ID.  RISKCALC.
000900 AUTHOR. KAY PATEL.
001000 INSTALLATION. COBOL DEVELOPMENT CENTER.
001100 DATE-WRITTEN. 03/11/24.
001200 DATE-COMPILED. 03/11/24.
001300 SECURITY. NON-CONFIDENTIAL.
001400******************************************************************
001500* KP 03/11/24  ORIGINAL ROUTINE - AGE, TRIMESTER, LOCATION,     *
001600*              CONDITIONS, MEDICATIONS AND AGE-GROUP FACTORS,   *
001700*              PULLED OUT OF MHRBATCH SO IT COULD BE UNIT       *
001800*              TESTED ON ITS OWN LIKE THE OLD CLCLBCST ROUTINE. *
001900* RD 04/09/24  ADDED 550-SCORE-MEDICATIONS - FIRST CUT ONLY     *
002000*              SCORED CONDITIONS, MEDS WERE MISSING ENTIRELY.   *
002100* RD 04/29/24  FIXED 500-SCORE-CONDITIONS - J45.9 WAS MATCHING  *
002200*              THE MEDIUM TABLE BEFORE THE HIGH TABLE. HIGH     *
002300*              MUST WIN WHEN A CODE APPEARS ON BOTH LISTS.      *
002400* TW 05/14/24  ADDED 950-CALC-RISK-PCT AND 960-COUNT-RECS FOR   *
002500*              THE REPORTER TOTALS BLOCK.                       *
002600* AM 08/22/24  555/556/557 WERE ONLY MATCHING A DRUG NAME THAT  *
002700*              STARTED AT POSITION 1 OF THE MEDICATION TEXT -   *
002800*              A PRESCRIPTION LIKE "PRENATAL FERROUS SULFATE"   *
002900*              NEVER SCORED.  NOW SLIDES THE COMPARE ACROSS     *
003000*              EVERY START POSITION SO THE DRUG NAME CAN MATCH  *
003100*              ANYWHERE IN THE FIELD, NOT JUST AT THE FRONT.    *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  WS-MISC-FIELDS.
004400     05  WS-SUB                      PIC S9(4) COMP.
004500     05  WS-COND-SUM                 PIC S9(4) COMP.
004600     05  WS-MED-SUM                  PIC S9(4) COMP.
004700     05  WS-PREG-SCORE                PIC S9(4) COMP.
004800     05  WS-COMORB-SCORE              PIC S9(4) COMP.
004900
005000******************************************************************
005100* HIGH AND MEDIUM RISK PREGNANCY-CONDITION ICD-10 TABLES.        *
005200* LOADED BY VALUE - THESE CODES DO NOT CHANGE WITHOUT A CHANGE   *
005300* REQUEST AGAINST THIS PROGRAM.                                  *
005400******************************************************************
005500 01  RC-HIGH-PREG-TBL.
005600     05  FILLER                      PIC X(08) VALUE "O24.4".
005700     05  FILLER                      PIC X(08) VALUE "O13".
005800     05  FILLER                      PIC X(08) VALUE "O14".
005900     05  FILLER                      PIC X(08) VALUE "O15".
006000     05  FILLER                      PIC X(08) VALUE "O16".
006100     05  FILLER                      PIC X(08) VALUE "O26.2".
006200     05  FILLER                      PIC X(08) VALUE "O26.9".
006300     05  FILLER                      PIC X(08) VALUE "O36.5".
006400     05  FILLER                      PIC X(08) VALUE "O09.3".
006500     05  FILLER                      PIC X(08) VALUE "O09.5".
006600 01  RC-HIGH-PREG-TBL-R REDEFINES RC-HIGH-PREG-TBL.
006700     05  RC-HIGH-PREG-ITEM OCCURS 10 TIMES
006800                            INDEXED BY RC-HP-IDX
006900                            PIC X(08).
007000
007100 01  RC-HIGH-COMORB-TBL.
007200     05  FILLER                      PIC X(08) VALUE "I10".
007300     05  FILLER                      PIC X(08) VALUE "E11.9".
007400     05  FILLER                      PIC X(08) VALUE "E03.9".
007500     05  FILLER                      PIC X(08) VALUE "J45.9".
007600     05  FILLER                      PIC X(08) VALUE "D50.9".
007700     05  FILLER                      PIC X(08) VALUE "E66.9".
007800 01  RC-HIGH-COMORB-TBL-R REDEFINES RC-HIGH-COMORB-TBL.
007900     05  RC-HIGH-COMORB-ITEM OCCURS 6 TIMES
008000                            INDEXED BY RC-HC-IDX
008100                            PIC X(08).
008200
008300 01  RC-MED-COMORB-TBL.
008400     05  FILLER                      PIC X(08) VALUE "E66.0".
008500     05  FILLER                      PIC X(08) VALUE "E66.01".
008600     05  FILLER                      PIC X(08) VALUE "E66.09".
008700     05  FILLER                      PIC X(08) VALUE "D50.0".
008800     05  FILLER                      PIC X(08) VALUE "D50.8".
008900     05  FILLER                      PIC X(08) VALUE "J45.0".
009000     05  FILLER                      PIC X(08) VALUE "J45.1".
009100     05  FILLER                      PIC X(08) VALUE "J45.8".
009200     05  FILLER                      PIC X(08) VALUE "J45.9".
009300 01  RC-MED-COMORB-TBL-R REDEFINES RC-MED-COMORB-TBL.
009400     05  RC-MED-COMORB-ITEM OCCURS 9 TIMES
009500                            INDEXED BY RC-MC-IDX
009600                            PIC X(08).
009700
009800******************************************************************
009900* HIGH AND MEDIUM RISK MEDICATION-NAME TABLES.  MATCHED AS A     *
010000* SUBSTRING OF THE PATIENT'S MEDICATION TEXT, CASE-INSENSITIVE - *
010100* THE PATIENT TEXT IS FOLDED TO UPPERCASE BEFORE THE SEARCH.     *
010200******************************************************************
010300 01  RC-HIGH-MED-TBL.
010400     05  FILLER                      PIC X(20) VALUE "INSULIN".
010500     05  FILLER                      PIC X(20) VALUE "LABETALOL".
010600     05  FILLER                      PIC X(20) VALUE "METFORMIN".
010700     05  FILLER                      PIC X(20) VALUE "WARFARIN".
010800     05  FILLER                      PIC X(20) VALUE "PHENYTOIN".
010900     05  FILLER                      PIC X(20) VALUE "LITHIUM".
011000     05  FILLER PIC X(20) VALUE "ACE INHIBITORS".
011100     05  FILLER                      PIC X(20) VALUE "ARBS".
011200 01  RC-HIGH-MED-TBL-R REDEFINES RC-HIGH-MED-TBL.
011300     05  RC-HIGH-MED-ITEM OCCURS 8 TIMES
011400                            INDEXED BY RC-HM-IDX
011500                            PIC X(20).
011600
011700******************************************************************
011800* PARALLEL LENGTH TABLE - HOW MANY OF THE 20 BYTES IN EACH       *
011900* RC-HIGH-MED-ITEM ENTRY ARE THE ACTUAL DRUG NAME, FOR THE       *
012000* SLIDING SUBSTRING COMPARE IN 556/557 BELOW.                    *
012100******************************************************************
012200 01  RC-HIGH-MED-LEN-TBL.
012300     05  FILLER                      PIC 9(02) VALUE 07.
012400     05  FILLER                      PIC 9(02) VALUE 09.
012500     05  FILLER                      PIC 9(02) VALUE 09.
012600     05  FILLER                      PIC 9(02) VALUE 08.
012700     05  FILLER                      PIC 9(02) VALUE 09.
012800     05  FILLER                      PIC 9(02) VALUE 07.
012900     05  FILLER                      PIC 9(02) VALUE 14.
013000     05  FILLER                      PIC 9(02) VALUE 04.
013100 01  RC-HIGH-MED-LEN-TBL-R REDEFINES RC-HIGH-MED-LEN-TBL.
013200     05  RC-HIGH-MED-LEN OCCURS 8 TIMES
013300                            PIC 9(02).
013400
013500 01  RC-MED-MED-TBL.
013600     05  FILLER PIC X(20) VALUE "LEVOTHYROXINE".
013700     05  FILLER PIC X(20) VALUE "FERROUS SULFATE".
013800     05  FILLER                      PIC X(20) VALUE "FOLIC ACID".
013900     05  FILLER                      PIC X(20) VALUE "CALCIUM".
014000     05  FILLER                      PIC X(20) VALUE "VITAMIN D".
014100 01  RC-MED-MED-TBL-R REDEFINES RC-MED-MED-TBL.
014200     05  RC-MED-MED-ITEM OCCURS 5 TIMES
014300                            INDEXED BY RC-MM-IDX
014400                            PIC X(20).
014500
014600******************************************************************
014700* PARALLEL LENGTH TABLE FOR RC-MED-MED-ITEM - SAME IDEA AS       *
014800* RC-HIGH-MED-LEN-TBL ABOVE.                                     *
014900******************************************************************
015000 01  RC-MED-MED-LEN-TBL.
015100     05  FILLER                      PIC 9(02) VALUE 13.
015200     05  FILLER                      PIC 9(02) VALUE 15.
015300     05  FILLER                      PIC 9(02) VALUE 10.
015400     05  FILLER                      PIC 9(02) VALUE 07.
015500     05  FILLER                      PIC 9(02) VALUE 09.
015600 01  RC-MED-MED-LEN-TBL-R REDEFINES RC-MED-MED-LEN-TBL.
015700     05  RC-MED-MED-LEN OCCURS 5 TIMES
015800                            PIC 9(02).
015900
016000 01  WS-MED-UPPER                    PIC X(20).
016100 01  WS-SUB2                         PIC S9(04) COMP.
016200 01  WS-MED-START                    PIC S9(04) COMP.
016300 01  WS-MED-LAST-START               PIC S9(04) COMP.
016400
016500 LINKAGE SECTION.
016600 01  RC-RISK-REC.
016700     05  RC-PAT-AGE                  PIC 9(02).
016800     05  RC-AGE-GROUP-FLAG           PIC X(01).
016900     05  RC-WEEKS-PREG               PIC 9(02).
017000     05  RC-TRIMESTER                PIC 9(01).
017100     05  RC-PREG-ICD10               PIC X(08).
017200     05  RC-COMORB-ICD10             PIC X(08).
017300     05  RC-MED-1                    PIC X(20).
017400     05  RC-MED-2                    PIC X(20).
017500     05  RC-MED-3                    PIC X(20).
017600     05  RC-HEAT-WAVE-SW             PIC X(01).
017700     05  RC-WEATHER-AVAILABLE-SW     PIC X(01).
017800     05  RC-LOC-LEVEL-IN             PIC X(06).
017900     05  RC-AGE-SCORE                PIC 9(02).
018000     05  RC-AGE-LEVEL                PIC X(06).
018100     05  RC-TRI-SCORE                PIC 9(02).
018200     05  RC-TRI-LEVEL                PIC X(06).
018300     05  RC-LOC-SCORE                PIC 9(02).
018400     05  RC-LOC-LEVEL                PIC X(06).
018500     05  RC-COND-SCORE               PIC 9(02).
018600     05  RC-COND-LEVEL               PIC X(06).
018700     05  RC-MED-SCORE                PIC 9(02).
018800     05  RC-MED-LEVEL                PIC X(06).
018900     05  RC-AGEGRP-SCORE             PIC 9(02).
019000     05  RC-AGEGRP-LEVEL             PIC X(06).
019100     05  RC-COMPOSITE-SCORE          PIC 9(02).
019200     05  RC-FINAL-LEVEL              PIC X(06).
019300     05  RC-RISK-PCT                 PIC 9(03).
019400     05  RC-RECOMMEND-COUNT          PIC 9(02).
019500
019600 01  RC-RETURN-CD                    PIC 9(04) COMP.
019700
019800 PROCEDURE DIVISION USING RC-RISK-REC, RC-RETURN-CD.
019900 000-RISKCALC-MAIN.
020000     PERFORM 100-DERIVE-TRIMESTER
020100     PERFORM 200-SCORE-AGE
020200     PERFORM 300-SCORE-TRIMESTER
020300     PERFORM 400-SCORE-LOCATION
020400     PERFORM 500-SCORE-CONDITIONS
020500     PERFORM 550-SCORE-MEDICATIONS
020600     PERFORM 600-SCORE-AGE-GROUP
020700     PERFORM 900-CLASSIFY
020800     PERFORM 950-CALC-RISK-PCT
020900     PERFORM 960-COUNT-RECOMMENDATIONS
021000     MOVE ZERO TO RC-RETURN-CD
021100     GOBACK.
021200
021300 100-DERIVE-TRIMESTER.
021400*    RD 04/09/24 - WEEKS OF ZERO MEANS UNKNOWN, TREAT AS TRI 2.
021500     IF RC-WEEKS-PREG = ZERO
021600         MOVE 2 TO RC-TRIMESTER
021700     ELSE IF RC-WEEKS-PREG NOT > 12
021800         MOVE 1 TO RC-TRIMESTER
021900     ELSE IF RC-WEEKS-PREG NOT > 24
022000         MOVE 2 TO RC-TRIMESTER
022100     ELSE
022200         MOVE 3 TO RC-TRIMESTER.
022300
022400 200-SCORE-AGE.
022500     IF (RC-PAT-AGE NOT < 17 AND RC-PAT-AGE NOT > 20)
022600        OR (RC-PAT-AGE NOT < 31 AND RC-PAT-AGE NOT > 35)
022700         MOVE 2 TO RC-AGE-SCORE
022800         MOVE "HIGH  " TO RC-AGE-LEVEL
022900     ELSE IF RC-PAT-AGE NOT < 21 AND RC-PAT-AGE NOT > 30
023000         MOVE 1 TO RC-AGE-SCORE
023100         MOVE "MEDIUM" TO RC-AGE-LEVEL
023200     ELSE
023300         MOVE 0 TO RC-AGE-SCORE
023400         MOVE "LOW   " TO RC-AGE-LEVEL.
023500
023600 300-SCORE-TRIMESTER.
023700     IF RC-TRIMESTER = 3
023800         MOVE 2 TO RC-TRI-SCORE
023900         MOVE "HIGH  " TO RC-TRI-LEVEL
024000     ELSE IF RC-TRIMESTER = 1
024100         MOVE 1 TO RC-TRI-SCORE
024200         MOVE "MEDIUM" TO RC-TRI-LEVEL
024300     ELSE
024400         MOVE 0 TO RC-TRI-SCORE
024500         MOVE "LOW   " TO RC-TRI-LEVEL.
024600
024700******************************************************************
024800* 400-SCORE-LOCATION - RD 04/30/24 - HEATIDX HAS ALREADY SORTED  *
024900* THE TEMPERATURE INTO HIGH/MEDIUM/LOW (RC-LOC-LEVEL-IN); THIS   *
025000* PARAGRAPH JUST TRANSLATES THAT LEVEL TO A SCORE.  WEATHER      *
025100* UNAVAILABLE FORCES MEDIUM/SCORE 1 REGARDLESS OF WHAT CAME IN.  *
025200******************************************************************
025300 400-SCORE-LOCATION.
025400     IF RC-WEATHER-AVAILABLE-SW = "N"
025500         MOVE 1 TO RC-LOC-SCORE
025600         MOVE "MEDIUM" TO RC-LOC-LEVEL
025700         MOVE "N" TO RC-HEAT-WAVE-SW
025800     ELSE IF RC-LOC-LEVEL-IN = "HIGH  "
025900         MOVE 2 TO RC-LOC-SCORE
026000         MOVE "HIGH  " TO RC-LOC-LEVEL
026100     ELSE IF RC-LOC-LEVEL-IN = "MEDIUM"
026200         MOVE 1 TO RC-LOC-SCORE
026300         MOVE "MEDIUM" TO RC-LOC-LEVEL
026400     ELSE
026500         MOVE 0 TO RC-LOC-SCORE
026600         MOVE "LOW   " TO RC-LOC-LEVEL.
026700
026800 500-SCORE-CONDITIONS.
026900     MOVE ZERO TO WS-PREG-SCORE
027000     MOVE ZERO TO WS-COMORB-SCORE
027100     SET RC-HP-IDX TO 1
027200     SEARCH RC-HIGH-PREG-ITEM
027300         AT END
027400             IF RC-PREG-ICD10(1:1) = "O"
027500                 MOVE 1 TO WS-PREG-SCORE
027600             END-IF
027700         WHEN RC-HIGH-PREG-ITEM(RC-HP-IDX) = RC-PREG-ICD10
027800             MOVE 2 TO WS-PREG-SCORE
027900     END-SEARCH
028000
028100*    RD 04/29/24 - CHECK THE HIGH COMORBIDITY TABLE FIRST SO A
028200*    CODE SUCH AS J45.9 THAT APPEARS ON BOTH LISTS SCORES HIGH.
028300     SET RC-HC-IDX TO 1
028400     SEARCH RC-HIGH-COMORB-ITEM
028500         AT END
028600             SET RC-MC-IDX TO 1
028700             SEARCH RC-MED-COMORB-ITEM
028800                 AT END
028900                     MOVE ZERO TO WS-COMORB-SCORE
029000                 WHEN RC-MED-COMORB-ITEM(RC-MC-IDX) =
029100                         RC-COMORB-ICD10
029200                     MOVE 1 TO WS-COMORB-SCORE
029300             END-SEARCH
029400         WHEN RC-HIGH-COMORB-ITEM(RC-HC-IDX) = RC-COMORB-ICD10
029500             MOVE 2 TO WS-COMORB-SCORE
029600     END-SEARCH
029700
029800     COMPUTE WS-COND-SUM = WS-PREG-SCORE + WS-COMORB-SCORE
029900     MOVE WS-COND-SUM TO RC-COND-SCORE
030000     IF WS-COND-SUM NOT < 6
030100         MOVE "HIGH  " TO RC-COND-LEVEL
030200     ELSE IF WS-COND-SUM NOT < 3
030300         MOVE "MEDIUM" TO RC-COND-LEVEL
030400     ELSE
030500         MOVE "LOW   " TO RC-COND-LEVEL.
030600
030700 550-SCORE-MEDICATIONS.
030800     MOVE ZERO TO WS-MED-SUM
030900     MOVE ZERO TO WS-SUB
031000     PERFORM 555-SCORE-ONE-MED
031100     PERFORM 555-SCORE-ONE-MED
031200     PERFORM 555-SCORE-ONE-MED
031300     MOVE WS-MED-SUM TO RC-MED-SCORE
031400     IF WS-MED-SUM NOT < 4
031500         MOVE "HIGH  " TO RC-MED-LEVEL
031600     ELSE IF WS-MED-SUM NOT < 2
031700         MOVE "MEDIUM" TO RC-MED-LEVEL
031800     ELSE
031900         MOVE "LOW   " TO RC-MED-LEVEL.
032000
032100******************************************************************
032200* 555-SCORE-ONE-MED IS PERFORMED ONCE PER MEDICATION SLOT.  A    *
032300* SWITCH (WS-SUB) TRACKS WHICH SLOT WE ARE ON SO THE SAME        *
032400* PARAGRAPH CAN SERVICE ALL THREE.  556/557 SLIDE THE COMPARE    *
032500* ACROSS EVERY START POSITION IN WS-MED-UPPER AGAINST THE        *
032600* PARALLEL LENGTH TABLES SO THE DRUG NAME MATCHES WHEREVER IT    *
032700* FALLS IN THE MEDICATION TEXT, NOT JUST AT THE FRONT OF IT.     *
032800******************************************************************
032900 555-SCORE-ONE-MED.
033000     ADD 1 TO WS-SUB
033100     IF WS-SUB = 1
033200         MOVE RC-MED-1 TO WS-MED-UPPER
033300     ELSE IF WS-SUB = 2
033400         MOVE RC-MED-2 TO WS-MED-UPPER
033500     ELSE
033600         MOVE RC-MED-3 TO WS-MED-UPPER.
033700     INSPECT WS-MED-UPPER CONVERTING
033800         "abcdefghijklmnopqrstuvwxyz" TO
033900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034000     IF WS-MED-UPPER = SPACES
034100         GO TO 555-SCORE-ONE-MED-EXIT.
034200     MOVE ZERO TO WS-SUB2
034300     SET RC-HM-IDX TO 1
034400     PERFORM 556-SCAN-HIGH-MEDS THRU 556-SCAN-HIGH-MEDS-EXIT
034500         UNTIL RC-HM-IDX > 8 OR WS-SUB2 = 2
034600     IF WS-SUB2 = 2
034700         ADD 2 TO WS-MED-SUM
034800         GO TO 555-SCORE-ONE-MED-EXIT.
034900     SET RC-MM-IDX TO 1
035000     PERFORM 557-SCAN-MED-MEDS THRU 557-SCAN-MED-MEDS-EXIT
035100         UNTIL RC-MM-IDX > 5 OR WS-SUB2 = 2
035200     IF WS-SUB2 = 2
035300         ADD 1 TO WS-MED-SUM.
035400 555-SCORE-ONE-MED-EXIT.
035500     EXIT.
035600
035700 556-SCAN-HIGH-MEDS.
035800     COMPUTE WS-MED-LAST-START =
035900         21 - RC-HIGH-MED-LEN (RC-HM-IDX)
036000     IF WS-MED-LAST-START < 1
036100         SET RC-HM-IDX UP BY 1
036200     ELSE
036300         MOVE 1 TO WS-MED-START
036400         PERFORM 558-TEST-HIGH-MED-AT-POS THRU 558-EXIT
036500             UNTIL WS-MED-START > WS-MED-LAST-START
036600                 OR WS-SUB2 = 2
036700         IF WS-SUB2 NOT = 2
036800             SET RC-HM-IDX UP BY 1.
036900 556-SCAN-HIGH-MEDS-EXIT.
037000     EXIT.
037100
037200 558-TEST-HIGH-MED-AT-POS.
037300     IF WS-MED-UPPER (WS-MED-START:RC-HIGH-MED-LEN (RC-HM-IDX)) =
037400             RC-HIGH-MED-ITEM (RC-HM-IDX) (1:RC-HIGH-MED-LEN
037500             (RC-HM-IDX))
037600         MOVE 2 TO WS-SUB2
037700     ELSE
037800         ADD 1 TO WS-MED-START.
037900 558-EXIT.
038000     EXIT.
038100
038200 557-SCAN-MED-MEDS.
038300     COMPUTE WS-MED-LAST-START =
038400         21 - RC-MED-MED-LEN (RC-MM-IDX)
038500     IF WS-MED-LAST-START < 1
038600         SET RC-MM-IDX UP BY 1
038700     ELSE
038800         MOVE 1 TO WS-MED-START
038900         PERFORM 559-TEST-MED-MED-AT-POS THRU 559-EXIT
039000             UNTIL WS-MED-START > WS-MED-LAST-START
039100                 OR WS-SUB2 = 2
039200         IF WS-SUB2 NOT = 2
039300             SET RC-MM-IDX UP BY 1.
039400 557-SCAN-MED-MEDS-EXIT.
039500     EXIT.
039600
039700 559-TEST-MED-MED-AT-POS.
039800     IF WS-MED-UPPER (WS-MED-START:RC-MED-MED-LEN (RC-MM-IDX)) =
039900             RC-MED-MED-ITEM (RC-MM-IDX) (1:RC-MED-MED-LEN
040000             (RC-MM-IDX))
040100         MOVE 2 TO WS-SUB2
040200     ELSE
040300         ADD 1 TO WS-MED-START.
040400 559-EXIT.
040500     EXIT.
040600
040700 600-SCORE-AGE-GROUP.
040800     IF RC-AGE-GROUP-FLAG = "Y"
040900         MOVE 0 TO RC-AGEGRP-SCORE
041000         MOVE "LOW   " TO RC-AGEGRP-LEVEL
041100     ELSE
041200         MOVE 2 TO RC-AGEGRP-SCORE
041300         MOVE "HIGH  " TO RC-AGEGRP-LEVEL.
041400
041500 900-CLASSIFY.
041600     COMPUTE RC-COMPOSITE-SCORE =
041700         RC-AGE-SCORE + RC-TRI-SCORE + RC-LOC-SCORE +
041800         RC-COND-SCORE + RC-MED-SCORE + RC-AGEGRP-SCORE
041900     IF RC-COMPOSITE-SCORE NOT < 6
042000         MOVE "HIGH  " TO RC-FINAL-LEVEL
042100     ELSE IF RC-COMPOSITE-SCORE NOT < 4
042200         MOVE "MEDIUM" TO RC-FINAL-LEVEL
042300     ELSE
042400         MOVE "LOW   " TO RC-FINAL-LEVEL.
042500
042600 950-CALC-RISK-PCT.
042700     COMPUTE RC-RISK-PCT =
042800         (RC-COMPOSITE-SCORE * 100) / 8
042900     IF RC-RISK-PCT > 100
043000         MOVE 100 TO RC-RISK-PCT.
043100
043200 960-COUNT-RECOMMENDATIONS.
043300     IF RC-FINAL-LEVEL = "HIGH  "
043400         MOVE 4 TO RC-RECOMMEND-COUNT
043500     ELSE
043600         MOVE 3 TO RC-RECOMMEND-COUNT.
043700     IF RC-HEAT-WAVE-SW = "Y"
043800         ADD 4 TO RC-RECOMMEND-COUNT.
