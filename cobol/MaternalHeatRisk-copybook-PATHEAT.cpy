000100******************************************************************
000200* PATHEAT - MATERNAL HEAT-RISK DAILY PATIENT RECORD              *
000300* ONE RECORD PER EXPECTANT PATIENT SUBMITTED BY THE CLINICS      *
000400* DATA ENTRY FEED.  FIXED LENGTH 250 - DO NOT CHANGE WITHOUT     *
000500* REBLOCKING THE PATIENT FILE ON THE CLINIC SIDE TOO.            *
000600******************************************************************
000700* JS 03/04/24  ORIGINAL LAYOUT FOR THE MHRBATCH PROJECT - BUILT *
000800*              OFF THE OLD PATDALY SHAPE BUT FOR EXPECTANT      *
000900*              PATIENTS INSTEAD OF IN-PATIENT ROOM CHARGES.     *
001000* KP 04/18/24  ADDED PAT-ZIP-PARTS AND PAT-PREG-ICD10-PARTS     *
001100*              REDEFINES SO THE EDIT PARAGRAPHS CAN PICK APART  *
001200*              THE ZIP AND ICD-10 FIELDS WITHOUT UNSTRING.      *
001300* KP 05/02/24  ADDED PAT-MEDS-TABLE REDEFINES OF PAT-MEDICATIONS*
001400*              - RISKCALC WALKS THIS AS AN OCCURS 3 TABLE.      *
001500******************************************************************
001600 01  PAT-DAILY-REC.
001700     05  PAT-ID                      PIC 9(06).
001800     05  PAT-NAME                    PIC X(30).
001900     05  PAT-AGE                     PIC 9(02).
002000     05  PAT-PREG-ICD10               PIC X(08).
002100     05  PAT-PREG-ICD10-PARTS REDEFINES PAT-PREG-ICD10.
002200         10  PAT-PREG-ICD-LETTER      PIC X(01).
002300         10  PAT-PREG-ICD-MAJOR       PIC X(02).
002400         10  PAT-PREG-ICD-DOT         PIC X(01).
002500         10  PAT-PREG-ICD-MINOR       PIC X(04).
002600     05  PAT-COMORB-ICD10             PIC X(08).
002700     05  PAT-COMORB-ICD10-PARTS REDEFINES PAT-COMORB-ICD10.
002800         10  PAT-COMORB-ICD-LETTER    PIC X(01).
002900         10  PAT-COMORB-ICD-MAJOR     PIC X(02).
003000         10  PAT-COMORB-ICD-DOT       PIC X(01).
003100         10  PAT-COMORB-ICD-MINOR     PIC X(04).
003200     05  PAT-WEEKS-PREG              PIC 9(02).
003300     05  PAT-ZIP                     PIC X(10).
003400     05  PAT-ZIP-PARTS REDEFINES PAT-ZIP.
003500         10  PAT-ZIP-5                PIC X(05).
003600         10  PAT-ZIP-DASH             PIC X(01).
003700         10  PAT-ZIP-4                PIC X(04).
003800     05  PAT-PHONE                   PIC X(15).
003900     05  PAT-PHONE-CHARS REDEFINES PAT-PHONE.
004000         10  PAT-PHONE-CHAR OCCURS 15 TIMES
004100                                      PIC X(01).
004200     05  PAT-MEDICATIONS             PIC X(60).
004300     05  PAT-MEDS-TABLE REDEFINES PAT-MEDICATIONS.
004400         10  PAT-MED OCCURS 3 TIMES   PIC X(20).
004500     05  PAT-AGE-GROUP-FLAG          PIC X(01).
004600         88  PAT-AGE-IN-GROUP         VALUE "Y".
004700         88  PAT-AGE-OUT-OF-GROUP     VALUE "N".
004800     05  FILLER                      PIC X(108).
